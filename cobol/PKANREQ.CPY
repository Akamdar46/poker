000100******************************************************************
000200* COPY MEMBER..........: PKANREQ                                 *
000300* DESCRIPCION..........: SOLICITUD DE ANALISIS DE MANO           *
000400*                         DE POKER                               *
000500* LONGITUD DE REGISTRO.: 120 CARACTERES                          *
000600* ARCHIVO...............: ANALYSIS-REQUESTS (PS ENTRADA)         *
000700* ORGANIZACION..........: SECUENCIAL                             *
000800*                                                                *
000900* CLAVES                                                         *
001000* ------> PRINCIPAL....: NINGUNA (LECTURA SECUENCIAL)            *
001100*                                                                *
001200* NOTA..................: LAS CARTAS SE EXPRESAN EN              *
001300*   DOS CARACTERES, RANGO (A K Q J T 9 8 7 6 5 4 3 2)            *
001400*   SEGUIDO DEL PALO (s h d c). RANGO O PALO EN BLANCO           *
001500*   INDICA QUE LA CARTA COMUNITARIA AUN NO SE REPARTIO.          *
001600*                                                                *
001700* MTTO 1987-03-14 PEDR ALTA INICIAL DEL COPY (ORD 1102)          *
001800* MTTO 1991-07-02 JLRV AGREGA CAMPOS DE TORNEO(ORD 1188)         *
001900* MTTO 1994-11-20 PEDR AGREGA FRECS. DE OPONENTE                 *
002000*                      (ORDEN 1244)                              *
002100******************************************************************
002200 01  PKRQ-SOLICITUD.
002300     05  PKRQ-REQ-ID                PIC X(06).
002400*                   CARTAS PROPIAS DEL JUGADOR (HOLE CARDS)
002500     05  PKRQ-CARTA-PROPIA-1        PIC X(02).
002600     05  PKRQ-CARTA-PROPIA-2        PIC X(02).
002700*                   CARTAS COMUNITARIAS (TABLERO), 0 A 5
002800     05  PKRQ-CARTAS-TABLERO.
002900         10  PKRQ-CARTA-TABL-1      PIC X(02).
003000         10  PKRQ-CARTA-TABL-2      PIC X(02).
003100         10  PKRQ-CARTA-TABL-3      PIC X(02).
003200         10  PKRQ-CARTA-TABL-4      PIC X(02).
003300         10  PKRQ-CARTA-TABL-5      PIC X(02).
003310     05  PKRQ-CARTAS-TABL-TBL REDEFINES
003320             PKRQ-CARTAS-TABLERO.
003330         10  PKRQ-CARTA-TABLERO OCCURS 5 TIMES
003340                 INDEXED BY IX-CARTB
003350                 PIC X(02).
003400     05  PKRQ-NUM-CARTAS-TABLERO    PIC 9(01).
003500     05  PKRQ-TAMANO-BOTE           PIC S9(07)V99.
003600     05  PKRQ-TAMANO-STACK          PIC S9(07)V99.
003700     05  PKRQ-POSICION              PIC X(02).
003800     05  PKRQ-NUM-OPONENTES         PIC 9(01).
003900     05  PKRQ-TIPO-JUEGO            PIC X(01).
004000     05  PKRQ-CIEGA-CHICA           PIC S9(05)V99.
004100     05  PKRQ-CIEGA-GRANDE          PIC S9(05)V99.
004200     05  PKRQ-ANTES                 PIC S9(05)V99.
004300     05  PKRQ-JUGADORES-RESTAN      PIC 9(03).
004400     05  PKRQ-LUGARES-PAGADOS       PIC 9(03).
004500     05  PKRQ-BANKROLL              PIC S9(09)V99.
004600     05  PKRQ-OPONENTE-VPIP         PIC 9(01)V99.
004700     05  PKRQ-OPONENTE-PFR          PIC 9(01)V99.
004800     05  PKRQ-OPONENTE-AGRESION     PIC 9(01)V99.
004900     05  PKRQ-OPONENTE-FOLD-CBET    PIC 9(01)V99.
005000     05  PKRQ-OPONENTE-FOLD-3BET    PIC 9(01)V99.
005100     05  PKRQ-OPONENTE-ROBO         PIC 9(01)V99.
005200     05  FILLER                     PIC X(21).
