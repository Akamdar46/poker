000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : PEDRO E. DIAZ RUIZ (PEDR)                        *
000400* APLICACION  : SALON DE JUEGO - ANALISIS DE MANO                *
000500* PROGRAMA    : PKANLZ1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE SOLICITUDES DE ANALISIS DE UNA MANO DE POKER *
000800*             : (CARTAS PROPIAS, TABLERO, BOTE, POSICION, DATOS  *
000900*             : DEL OPONENTE), CALCULA CATEGORIA DE MANO, EQUITY *
001000*             : POR SIMULACION, ODDS DE BOTE/IMPLICITAS, VALOR   *
001100*             : ESPERADO, MEZCLA GTO, TAMANO DE APUESTA OPTIMO,  *
001200*             : RIESGO DE RUINA Y RECOMENDACION DE BANKROLL, Y   *
001300*             : ESCRIBE EL RESULTADO Y UN REPORTE DE CONTROL     *
001400* ARCHIVOS    : ANALYSIS-REQUESTS=E, ANALYSIS-RESULTS=S,         *
001500*             : ANALYSIS-REPORT=S                                *
001600* ACCION (ES) : C=CALCULAR, R=REPORTE                            *
001700* INSTALADO   : 14/03/1987                                       *
001800* ORDEN TRABAJO: 1102                                            *
001900* NOMBRE      : MOTOR DE ANALISIS DE MANOS DE POKER              *
002000* DESCRIPCION : PROCESO BATCH UNICO, SIN CONTROL DE QUIEBRES     *
002100******************************************************************
002200*        A N A L I S I S   D E   M A N O S   D E   P O K E R
002300******************************************************************
002400*                   BITACORA DE MODIFICACIONES
002500******************************************************************
002600* 14/03/1987 PEDR ORD 1102 - PROGRAMA ORIGINAL. EVALUADOR DE     *
002700*                  MANO, ODDS DE BOTE Y VALOR ESPERADO.          *
002800* 02/07/1987 PEDR ORD 1140 - SE AGREGA EL ESTIMADOR DE EQUITY    *
002900*                  POR SIMULACION (200 CORRIDAS DETERMINISTICAS).*
003000* 19/11/1988 JLRV ORD 1188 - SE AGREGAN ODDS IMPLICITAS, ODDS    *
003100*                  IMPLICITAS INVERSAS Y EQUITY DE FOLD.         *
003200* 05/04/1989 JLRV ORD 1201 - AJUSTE DE EQUITY POR POSICION, SPR  *
003300*                  Y AGRESION DEL OPONENTE.                      *
003400* 22/09/1990 PEDR ORD 1230 - MODULO DE ANALIZADOR DE RANGOS      *
003500*                  (PARSEO Y EQUITY RANGO VS RANGO).             *
003600* 02/07/1991 JLRV ORD 1244 - CALCULADORA DE ESTRATEGIA GTO       *
003700*                  (MEZCLA FOLD/CALL/RAISE PREFLOP).             *
003800* 14/02/1992 PEDR ORD 1255 - ADMINISTRADOR DE BANKROLL: KELLY,   *
003900*                  RIESGO DE RUINA Y APUESTA OPTIMA.             *
004000* 30/08/1992 JLRV ORD 1268 - MATEMATICA DE TORNEO: ICM, FACTOR   *
004100*                  DE BURBUJA Y RANGO DE EMPUJE/PLEGADO.         *
004200* 20/11/1994 PEDR ORD 1244 - ANALIZADOR INTEGRAL: TEXTURA DE     *
004300*                  TABLERO, ESTILO DE JUEGO, TENDENCIAS DEL      *
004400*                  OPONENTE, RECOMENDACION DE BANKROLL Y NIVEL   *
004500*                  DE RIESGO. SE ARMA EL REGISTRO DE SALIDA.     *
004600* 08/05/1996 JLRV ORD 1301 - CORRIGE CALCULO DE FRECUENCIA DE    *
004700*                  FAROL CUANDO LAS ODDS DE BOTE SON CERO.       *
004800* 14/01/1997 PEDR ORD 1319 - SE AGREGA REPORTE DE CONTROL CON    *
004900*                  ENCABEZADO POR PAGINA Y TOTALES AL FINAL.     *
005000* 30/06/1998 JLRV ORD 1355 - REVISION Y2K: TODAS LAS FECHAS DE   *
005100*                  TRABAJO PASAN A FORMATO AAAAMMDD (4 DIGITOS   *
005200*                  DE ANIO). NO SE ENCONTRARON VENTANAS DE SIGLO *
005300*                  EN ESTE PROGRAMA (NO MANEJA FECHAS DE CUENTA).*
005400* 11/02/1999 PEDR ORD 1360 - CERTIFICACION Y2K FINAL. SIN        *
005500*                  CAMBIOS DE CODIGO, SOLO PRUEBAS DE REGRESION. *
005600* 19/09/2001 JLRV ORD 1402 - SE AGREGA CLASE DE VALIDACION PARA  *
005700*                  RANGO Y PALO DE CARTA (SPECIAL-NAMES CLASS)   *
005800*                  Y RECHAZO DE SOLICITUDES CON CARTAS DUPLICADAS*
005900* 04/03/2003 PEDR ORD 1418 - SE AGREGA UPSI DE CORRIDA DE PRUEBA *
006000*                  PARA DESACTIVAR EL WRITE A ANALYSIS-RESULTS   *
006100*                  EN CORRIDAS DE VALIDACION DE OPERACIONES.     *
006200* 17/09/2004 JLRV ORD 1503 - CORRIGE CLASIFICACION DE MANO EN    *
006300*                  PARES SIN TABLERO Y ESCALERA DE COLOR FALSA;  *
006400*                  CORRIGE TEXTURA "DRY" QUE NO SALIA ANTES DEL  *
006500*                  RIO; CORRIGE LA BITACORA DE 1987 QUE DECIA    *
006600*                  300 CORRIDAS DEBIENDO DECIR 200 (VER 400).    *
006700* 02/12/2004 JLRV ORD 1504 - SE MANDAN LLAMAR LOS PARRAFOS       *
006800*                  570/580/590 DE COMBINACIONES, OUTS Y AJUSTE   *
006900*                  POR CARTAS RETIRADAS (U3), QUE ESTABAN        *
007000*                  ESCRITOS Y NUNCA SE INVOCABAN DESDE EL 250;   *
007100*                  CORRIGE LA ALTA DE LA ESCALERA REAL EN 570,   *
007200*                  QUE TOMABA LA ESCALERA GENERAL EN VEZ DE LA   *
007300*                  ESCALERA DE COLOR; SE AGREGA FSE- A CADA      *
007400*                  ARCHIVO Y SE DESPLIEGA EN LA APERTURA; LOS    *
007500*                  ACUMULADORES DE VALOR ESPERADO PASAN A        *
007600*                  COMP-3 Y EL 250 PASA A PERFORM...THRU         *
007700*                  (HABITOS DE MORAS1/JM47ADM QUE NO SE HABIAN   *
007800*                  APLICADO EN ESTE PROGRAMA).                   *
007900******************************************************************
008000 IDENTIFICATION DIVISION.
008100 PROGRAM-ID.                     PKANLZ1.
008200 AUTHOR.                         PEDRO E. DIAZ RUIZ.
008300 INSTALLATION.                   SALON DE JUEGO - DEPTO. SISTEMAS.
008400 DATE-WRITTEN.                   14/03/1987.
008500 DATE-COMPILED.                  14/03/1987.
008600 SECURITY.                       USO INTERNO - CONFIDENCIAL.
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM
009100     CLASS RANGO-VALIDO   IS 'A' 'K' 'Q' 'J' 'T' '9' '8' '7' '6'
009200                              '5' '4' '3' '2'
009300     CLASS PALO-VALIDO    IS 'S' 'H' 'D' 'C'
009400     UPSI-0.
009500*        BIT 0 (SW-CORRIDA-PRUEBA) = 1 : CORRIDA DE PRUEBA, NO
009600*        SE ESCRIBE ANALYSIS-RESULTS (VER ORD 1418).
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT ANALYSIS-REQUESTS  ASSIGN TO PKANREQI
010000                    ORGANIZATION  IS LINE SEQUENTIAL
010100                    FILE STATUS   IS FS-REQUESTS
010200                                     FSE-REQUESTS.
010300     SELECT ANALYSIS-RESULTS   ASSIGN TO PKANRESO
010400                    ORGANIZATION  IS LINE SEQUENTIAL
010500                    FILE STATUS   IS FS-RESULTS
010600                                     FSE-RESULTS.
010700     SELECT ANALYSIS-REPORT    ASSIGN TO PKANRPTO
010800                    ORGANIZATION  IS LINE SEQUENTIAL
010900                    FILE STATUS   IS FS-REPORTE
011000                                     FSE-REPORTE.
011100 DATA DIVISION.
011200 FILE SECTION.
011300******************************************************************
011400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011500******************************************************************
011600*   SOLICITUD DE ANALISIS DE MANO (ENTRADA, PS)
011700 FD  ANALYSIS-REQUESTS.
011800     COPY PKANREQ.
011900*   RESULTADO DE ANALISIS DE MANO (SALIDA, PS)
012000 FD  ANALYSIS-RESULTS.
012100     COPY PKANRES.
012200*   REPORTE DE CONTROL DEL PROCESO (SALIDA, PS)
012300 FD  ANALYSIS-REPORT.
012400 01  LINEA-REPORTE                     PIC X(132).
012500 WORKING-STORAGE SECTION.
012600******************************************************************
012700*           RECURSOS DE CONTROL DE ARCHIVOS Y CONMUTADORES       *
012800******************************************************************
012900*   MTTO ORD 1504 - JLRV, SE AGREGA EL PAR FSE- (RETURN/FUNCTION/
013000*   FEEDBACK) A CADA ARCHIVO, TAL COMO LO USA CIERRES1/MORAS1
013100*   PARA DIAGNOSTICO FINO DE ERRORES DE VSAM/QSAM
013200 01  WKS-ESTADOS-ARCHIVO.
013300     05  FS-REQUESTS                PIC 9(02) VALUE ZEROS.
013400     05  FSE-REQUESTS.
013500         10  FSE-REQ-RETURN         PIC S9(4) COMP-5 VALUE 0.
013600         10  FSE-REQ-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013700         10  FSE-REQ-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013800     05  FS-RESULTS                 PIC 9(02) VALUE ZEROS.
013900     05  FSE-RESULTS.
014000         10  FSE-RES-RETURN         PIC S9(4) COMP-5 VALUE 0.
014100         10  FSE-RES-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014200         10  FSE-RES-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014300     05  FS-REPORTE                 PIC 9(02) VALUE ZEROS.
014400     05  FSE-REPORTE.
014500         10  FSE-RPT-RETURN         PIC S9(4) COMP-5 VALUE 0.
014600         10  FSE-RPT-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014700         10  FSE-RPT-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014800     05  FILLER                     PIC X(10).
014900 01  WKS-CONMUTADORES.
015000     05  WKS-FIN-REQUESTS           PIC X(01) VALUE 'N'.
015100         88  FIN-DE-REQUESTS                    VALUE 'S'.
015200     05  WKS-SOLICITUD-VALIDA       PIC X(01) VALUE 'S'.
015300         88  SOLICITUD-ES-VALIDA                VALUE 'S'.
015400         88  SOLICITUD-ES-INVALIDA              VALUE 'N'.
015500     05  WKS-RAZON-RECHAZO          PIC X(20) VALUE SPACES.
015600     05  WKS-PRIMERA-VEZ-PAGINA     PIC X(01) VALUE 'S'.
015700         88  ES-PRIMERA-PAGINA                  VALUE 'S'.
015800     05  FILLER                     PIC X(20).
015900 01  WKS-BANDERAS-CORRIDA.
016000     05  WKS-SW-CORRIDA-PRUEBA      PIC X(01) VALUE 'N'.
016100         88  CORRIDA-DE-PRUEBA                  VALUE 'S'.
016200     05  FILLER                     PIC X(20).
016300******************************************************************
016400*                  CONTADORES Y ACUMULADORES DEL LOTE            *
016500******************************************************************
016600 77  WKS-REG-LEIDOS                 PIC 9(07) COMP VALUE ZERO.
016700 77  WKS-REG-RECHAZADOS             PIC 9(07) COMP VALUE ZERO.
016800 77  WKS-REG-PROCESADOS             PIC 9(07) COMP VALUE ZERO.
016900 77  WKS-CTA-ACCION-RAISE           PIC 9(07) COMP VALUE ZERO.
017000 77  WKS-CTA-ACCION-CALL            PIC 9(07) COMP VALUE ZERO.
017100 77  WKS-CTA-ACCION-FOLD            PIC 9(07) COMP VALUE ZERO.
017200 77  WKS-CTA-RIESGO-MINIMO          PIC 9(07) COMP VALUE ZERO.
017300 77  WKS-CTA-RIESGO-BAJO            PIC 9(07) COMP VALUE ZERO.
017400 77  WKS-CTA-RIESGO-MODERADO        PIC 9(07) COMP VALUE ZERO.
017500 77  WKS-CTA-RIESGO-ALTO            PIC 9(07) COMP VALUE ZERO.
017600*   MTTO ORD 1504 - JLRV, ACUMULADORES 77 A COMP-3, COMO EN EL
017700*   HABITO DE JM47ADM (77 TIEMPO COMP-3) PARA CONTADORES AUTONOMOS
017800 77  WKS-VALOR-ESP-TOTAL            PIC S9(09)V99 COMP-3
017900                                     VALUE ZERO.
018000 77  WKS-VALOR-ESP-PROMEDIO         PIC S9(09)V99 COMP-3
018100                                     VALUE ZERO.
018200 77  WKS-NUM-PAGINA                 PIC 9(04) COMP VALUE ZERO.
018300 77  WKS-LINEAS-EN-PAGINA           PIC 9(03) COMP VALUE 99.
018400 77  WKS-MAX-LINEAS-PAGINA          PIC 9(03) COMP VALUE 50.
018500******************************************************************
018600*        AREA DE TRABAJO DE FECHA (SELLO DE CORRIDA)             *
018700******************************************************************
018800 01  WKS-FECHA-CORRIDA              PIC 9(08) VALUE ZEROS.
018900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
019000     05  WKS-ANIO-CORRIDA           PIC 9(04).
019100     05  WKS-MES-CORRIDA            PIC 9(02).
019200     05  WKS-DIA-CORRIDA            PIC 9(02).
019300******************************************************************
019400*          AREA DE TRABAJO - CARTAS DE LA SOLICITUD              *
019500******************************************************************
019600 01  WKS-CARTAS-CONOCIDAS.
019700     05  WKS-CARTA-TABLA OCCURS 7 TIMES
019800                         INDEXED BY IX-CARTA.
019900         10  WKS-CT-RANGO-LETRA     PIC X(01).
020000         10  WKS-CT-PALO-LETRA      PIC X(01).
020100         10  WKS-CT-RANGO-NUM       PIC 9(02) COMP.
020200         10  WKS-CT-PALO-NUM        PIC 9(01) COMP.
020300         10  WKS-CT-EN-USO          PIC X(01) VALUE 'N'.
020400             88  CT-CARTA-EN-USO             VALUE 'S'.
020500 77  WKS-NUM-CARTAS-CONOCIDAS       PIC 9(02) COMP VALUE ZERO.
020600 77  WKS-NUM-CARTAS-JUGADOR-OPTIMO  PIC 9(02) COMP VALUE 7.
020700******************************************************************
020800*     TABLA DE CONTEO DE RANGOS Y PALOS PARA EVALUAR LA MANO     *
020900******************************************************************
021000 01  WKS-CONTEO-RANGOS.
021100     05  WKS-CTA-RANGO OCCURS 13 TIMES
021200                       INDEXED BY IX-RANGO
021300                       PIC 9(02) COMP VALUE ZERO.
021400 01  WKS-CONTEO-PALOS.
021500     05  WKS-CTA-PALO OCCURS 4 TIMES
021600                      INDEXED BY IX-PALO
021700                      PIC 9(02) COMP VALUE ZERO.
021800******************************************************************
021900*   TABLA DE PRESENCIA DE RANGO POR PALO, PARA VERIFICAR QUE     *
022000*   LA ESCALERA Y EL COLOR SEAN LAS MISMAS 5 CARTAS (ORD 1502)   *
022100******************************************************************
022200 01  WKS-CONTEO-RANGO-PALO.
022300     05  WKS-CRP-PALO OCCURS 4 TIMES
022400                       INDEXED BY IX-CRP-PALO.
022500         10  WKS-CRP-RANGO OCCURS 13 TIMES
022600                           INDEXED BY IX-CRP-RANGO
022700                           PIC 9(01) COMP VALUE ZERO.
022800 77  WKS-PALO-DE-COLOR              PIC 9(01) COMP VALUE ZERO.
022900 77  WKS-RANGO-AUXILIAR             PIC 9(02) COMP VALUE ZERO.
023000 77  WKS-CONTADOR-AUX               PIC 9(02) COMP VALUE ZERO.
023100 77  WKS-RACHA-ACTUAL               PIC 9(02) COMP VALUE ZERO.
023200 77  WKS-RACHA-TOPE                 PIC 9(02) COMP VALUE ZERO.
023300 77  WKS-RACHA-COLOR-ACTUAL         PIC 9(02) COMP VALUE ZERO.
023400 77  WKS-ESCALERA-ALTA              PIC 9(02) COMP VALUE ZERO.
023500 77  WKS-ESCALERA-COLOR-ALTA        PIC 9(02) COMP VALUE ZERO.
023600 77  WKS-CTA-GRUPOS-4               PIC 9(01) COMP VALUE ZERO.
023700 77  WKS-CTA-GRUPOS-3               PIC 9(01) COMP VALUE ZERO.
023800 77  WKS-CTA-GRUPOS-2               PIC 9(01) COMP VALUE ZERO.
023900 77  WKS-HAY-ESCALERA               PIC X(01) VALUE 'N'.
024000     88  SI-HAY-ESCALERA                     VALUE 'S'.
024100 77  WKS-HAY-COLOR                  PIC X(01) VALUE 'N'.
024200     88  SI-HAY-COLOR                        VALUE 'S'.
024300 77  WKS-HAY-ESCALERA-COLOR         PIC X(01) VALUE 'N'.
024400     88  SI-HAY-ESCALERA-COLOR               VALUE 'S'.
024500******************************************************************
024600*        RESULTADO DE LA EVALUACION DE MANO (U1)                 *
024700******************************************************************
024800 01  WKS-EVALUACION-MANO.
024900     05  WKS-CATEGORIA-NUM          PIC 9(01) COMP VALUE 9.
025000     05  WKS-CATEGORIA-NOMBRE       PIC X(15) VALUE SPACES.
025100     05  WKS-PUNTAJE-MANO           PIC 9(11) COMP VALUE ZERO.
025200     05  WKS-KICKERS-ORDENADOS.
025300         10  WKS-KICKER OCCURS 5 TIMES
025400                        INDEXED BY IX-KICKER
025500                        PIC 9(02) COMP VALUE ZERO.
025600******************************************************************
025700*   TABLA DE NOMBRES Y COMBINACIONES POR CATEGORIA DE MANO (U3)  *
025800*   CARGADA POR LITERAL, AL ESTILO TABLA-DIAS (VER MORAS1)       *
025900*   INDICE 1=ESCALERA DE COLOR ... 9=CARTA ALTA (1=MAS FUERTE)   *
026000******************************************************************
026100 01  WKS-CATEGORIAS-LITERAL.
026200     05  FILLER  PIC X(24) VALUE 'STRAIGHT FLUSH 000003600'.
026300     05  FILLER  PIC X(24) VALUE 'FOUR OF A KIND 000062401'.
026400     05  FILLER  PIC X(24) VALUE 'FULL HOUSE     000374407'.
026500     05  FILLER  PIC X(24) VALUE 'FLUSH          000510809'.
026600     05  FILLER  PIC X(24) VALUE 'STRAIGHT       001020008'.
026700     05  FILLER  PIC X(24) VALUE 'THREE OF A KIND005491202'.
026800     05  FILLER  PIC X(24) VALUE 'TWO PAIR       012355204'.
026900     05  FILLER  PIC X(24) VALUE 'PAIR           109824000'.
027000     05  FILLER  PIC X(24) VALUE 'HIGH CARD      130254000'.
027100 01  WKS-TABLA-CATEGORIAS REDEFINES WKS-CATEGORIAS-LITERAL.
027200     05  WKS-CATEGORIA-DATOS OCCURS 9 TIMES
027300                        INDEXED BY IX-CATG.
027400         10  WKS-TC-NOMBRE          PIC X(15).
027500         10  WKS-TC-COMBINACIONES   PIC 9(07).
027600         10  WKS-TC-OUTS-EST        PIC 9(02).
027700******************************************************************
027800*   TABLA DE FUERZA PREFLOP GTO (U6), CARGADA POR LITERAL        *
027900*   53 MANOS CONOCIDAS; LAS DEMAS TOMAN FUERZA POR DEFECTO 0.30  *
028000******************************************************************
028100 01  WKS-FUERZA-GTO-LITERAL.
028200     05  FILLER  PIC X(24) VALUE 'AA 085KK 082QQ 080JJ 077'.
028300     05  FILLER  PIC X(24) VALUE 'TT 07599 07288 06977 066'.
028400     05  FILLER  PIC X(24) VALUE '66 06355 06044 05733 054'.
028500     05  FILLER  PIC X(24) VALUE '22 051AKS067AQS066AJS065'.
028600     05  FILLER  PIC X(24) VALUE 'ATS064A9S062AKO065AQO064'.
028700     05  FILLER  PIC X(24) VALUE 'AJO063ATO062A9O060KQS063'.
028800     05  FILLER  PIC X(24) VALUE 'KJS062KTS061K9S059K8S057'.
028900     05  FILLER  PIC X(24) VALUE 'KQO061KJO060KTO059K9O057'.
029000     05  FILLER  PIC X(24) VALUE 'K8O055QJS060QTS059Q9S057'.
029100     05  FILLER  PIC X(24) VALUE 'Q8S055Q7S053QJO058QTO057'.
029200     05  FILLER  PIC X(24) VALUE 'Q9O055Q8O053Q7O051JTS057'.
029300     05  FILLER  PIC X(24) VALUE 'J9S055J8S053J7S051J6S049'.
029400     05  FILLER  PIC X(24) VALUE 'JTO055J9O053J8O051J7O049'.
029500     05  FILLER  PIC X(06) VALUE 'J6O047'.
029600 01  WKS-TABLA-FUERZA-GTO REDEFINES WKS-FUERZA-GTO-LITERAL.
029700     05  WKS-FUERZA-GTO-DATOS OCCURS 53 TIMES
029800                        INDEXED BY IX-FUERZA.
029900         10  WKS-FG-CODIGO          PIC X(03).
030000         10  WKS-FG-FUERZA          PIC 9(01)V99.
030100 77  WKS-FUERZA-DEFECTO             PIC 9(01)V99 VALUE 0.30.
030200******************************************************************
030300*     TABLA DE LAS 169 MANOS INICIALES POSIBLES (U5)             *
030400*     13 PARES, 78 SUITED, 78 OFFSUIT, ORDEN A..2                *
030500******************************************************************
030600 01  WKS-TABLA-169-MANOS.
030700     05  WKS-169-ENTRADA OCCURS 169 TIMES
030800                        INDEXED BY IX-169.
030900         10  WKS-169-CODIGO         PIC X(03).
031000 01  WKS-TABLA-169-GRUPOS REDEFINES WKS-TABLA-169-MANOS.
031100     05  WKS-169-PARES OCCURS 13 TIMES.
031200         10  WKS-169G-PAR           PIC X(03).
031300     05  WKS-169-SUITED OCCURS 78 TIMES.
031400         10  WKS-169G-SUITED        PIC X(03).
031500     05  WKS-169-OFFSUIT OCCURS 78 TIMES.
031600         10  WKS-169G-OFFSUIT       PIC X(03).
031700 77  WKS-169-CONSTRUIDA             PIC X(01) VALUE 'N'.
031800     88  TABLA-169-YA-CONSTRUIDA             VALUE 'S'.
031900 77  WKS-169-INDICE                 PIC 9(03) COMP VALUE ZERO.
032000******************************************************************
032100*     ORDEN DE RANGOS PARA LA TABLA 169 (A K Q J T 9..2)         *
032200******************************************************************
032300 01  WKS-ORDEN-RANGOS-LIT       PIC X(13) VALUE 'AKQJT98765432'.
032400 01  WKS-ORDEN-RANGOS REDEFINES WKS-ORDEN-RANGOS-LIT.
032500     05  WKS-OR-LETRA OCCURS 13 TIMES
032600                        INDEXED BY IX-ORDEN
032700                        PIC X(01).
032800 01  WKS-RANGO-PROPIO-TEMPRANO.
032900     05  FILLER  PIC X(23) VALUE 'AA,KK,QQ,JJ,AKS,AKO,AQS'.
033000 01  WKS-RANGO-PROPIO-MEDIO.
033100     05  FILLER  PIC X(28) VALUE 'AA,KK,QQ,JJ,TT,AKS,AKO,AQS,A'.
033200     05  FILLER  PIC X(10) VALUE 'QO,AJS,KQS'.
033300 01  WKS-RANGO-PROPIO-TARDE.
033400     05  FILLER  PIC X(28) VALUE 'AA,KK,QQ,JJ,TT,99,88,AKS,AKO'.
033500     05  FILLER  PIC X(28) VALUE ',AQS,AQO,AJS,AJO,ATS,KQS,KQO'.
033600     05  FILLER  PIC X(08) VALUE ',KJS,QJS'.
033700 01  WKS-RANGO-OPONENTE-FLOJO.
033800     05  FILLER  PIC X(28) VALUE 'AA,KK,QQ,JJ,TT,99,88,77,66,5'.
033900     05  FILLER  PIC X(28) VALUE '5,AKS,AKO,AQS,AQO,AJS,AJO,AT'.
034000     05  FILLER  PIC X(28) VALUE 'S,ATO,KQS,KQO,KJS,KJO,KTS,QJ'.
034100     05  FILLER  PIC X(09) VALUE 'S,QJO,QTS'.
034200 01  WKS-RANGO-OPONENTE-CERRADO.
034300     05  FILLER  PIC X(26) VALUE 'AA,KK,QQ,JJ,TT,AKS,AKO,AQS'.
034400 01  WKS-RANGO-OPONENTE-ESTANDAR.
034500     05  FILLER  PIC X(28) VALUE 'AA,KK,QQ,JJ,TT,99,AKS,AKO,AQ'.
034600     05  FILLER  PIC X(17) VALUE 'S,AQO,AJS,KQS,KJS'.
034700******************************************************************
034800*        AREA DE TRABAJO - TABLERO Y ANALISIS DE TEXTURA (U9)    *
034900******************************************************************
035000 01  WKS-TABLERO-ANALISIS.
035100     05  WKS-TA-CARTA OCCURS 5 TIMES
035200                        INDEXED BY IX-TABL.
035300         10  WKS-TA-RANGO-NUM       PIC 9(02) COMP VALUE ZERO.
035400         10  WKS-TA-PALO-NUM        PIC 9(01) COMP VALUE ZERO.
035500 01  WKS-CONTEO-PALOS-TABLERO.
035600     05  WKS-CTA-PALO-TABL OCCURS 4 TIMES
035700                        INDEXED BY IX-PALOT
035800                        PIC 9(02) COMP VALUE ZERO.
035900 77  WKS-TEXTURA-TABLERO            PIC X(11) VALUE SPACES.
036000 77  WKS-MAX-CTA-PALO               PIC 9(02) COMP VALUE ZERO.
036100 77  WKS-SWAP-RANGO                 PIC 9(02) COMP VALUE ZERO.
036200 77  WKS-HAY-ESC-TABLERO            PIC X(01) VALUE 'N'.
036300     88  SI-HAY-ESC-TABLERO                  VALUE 'S'.
036400 77  WKS-HAY-PAR-TABLERO            PIC X(01) VALUE 'N'.
036500     88  SI-HAY-PAR-TABLERO                  VALUE 'S'.
036600******************************************************************
036700*    AREA DE TRABAJO - EQUITY, AJUSTES Y VALORES DERIVADOS       *
036800******************************************************************
036900 01  WKS-EQUITY-Y-ODDS.
037000     05  WKS-PROB-GANAR             PIC 9(01)V9999 VALUE ZERO.
037100     05  WKS-PROB-EMPATAR           PIC 9(01)V9999 VALUE ZERO.
037200     05  WKS-PROB-PERDER            PIC 9(01)V9999 VALUE ZERO.
037300     05  WKS-EQUITY-CRUDA           PIC 9(01)V9999 VALUE ZERO.
037400     05  WKS-EQUITY-AJUSTADA        PIC 9(01)V9999 VALUE ZERO.
037500     05  WKS-AJUSTE-POSICION        PIC S9(01)V99 VALUE ZERO.
037600     05  WKS-AJUSTE-SPR             PIC S9(01)V99 VALUE ZERO.
037700     05  WKS-AJUSTE-AGRESION        PIC S9(01)V99 VALUE ZERO.
037800     05  WKS-SPR                    PIC 9(03)V99 VALUE ZERO.
037900     05  WKS-VALOR-SHOWDOWN         PIC 9(01)V9999 VALUE ZERO.
038000     05  WKS-VALOR-FAROL            PIC 9(01)V9999 VALUE ZERO.
038100     05  WKS-EQUITY-AJUST-SGN       PIC S9(01)V9999 VALUE ZERO.
038200     05  WKS-VALOR-FAROL-SGN        PIC S9(01)V9999 VALUE ZERO.
038300     05  WKS-BET-TO-CALL            PIC S9(07)V99 VALUE ZERO.
038400     05  WKS-GANANCIA-POTENCIAL     PIC S9(07)V99 VALUE ZERO.
038500     05  WKS-ODDS-BOTE              PIC S9(05)V99 VALUE ZERO.
038600     05  WKS-ODDS-IMPLICITAS        PIC S9(05)V99 VALUE ZERO.
038700     05  WKS-ODDS-IMPLIC-INVERSA    PIC S9(01)V9999 VALUE ZERO.
038800     05  WKS-EQUITY-FOLD            PIC S9(07)V99 VALUE ZERO.
038900     05  WKS-VALOR-ESPERADO         PIC S9(07)V99 VALUE ZERO.
039000     05  WKS-FREC-DEFENSA-MINIMA    PIC 9(01)V9999 VALUE ZERO.
039100     05  WKS-TAMANO-APUESTA         PIC S9(07)V99 VALUE ZERO.
039200     05  WKS-APUESTA-OPTIMA-LIB     PIC S9(07)V99 VALUE ZERO.
039300     05  WKS-FRECUENCIA-FAROL       PIC S9(03)V9999 VALUE ZERO.
039400     05  WKS-COMBINACIONES-MANO     PIC 9(07) VALUE ZERO.
039500     05  WKS-COMBIN-AJUSTADAS       PIC 9(07)V99 VALUE ZERO.
039600     05  WKS-OUTS-ESTIMADOS         PIC 9(02) COMP VALUE ZERO.
039700     05  WKS-PROB-EMPATAR-VE        PIC 9(01)V99 VALUE ZERO.
039800     05  WKS-AJUSTE-TEXTURA         PIC 9(01)V99 VALUE ZERO.
039900     05  WKS-AJUSTE-POSIC-ODDS      PIC 9(01)V99 VALUE ZERO.
040000     05  WKS-AJUSTE-BOTON-FAROL     PIC 9(01)V99 VALUE ZERO.
040100     05  WKS-ACCION-OPTIMA          PIC X(05) VALUE SPACES.
040200     05  WKS-FUERZA-POSICION        PIC 9(01)V9 VALUE ZERO.
040300******************************************************************
040400*    AREA DE TRABAJO - ESTRATEGIA GTO (U6)                       *
040500******************************************************************
040600 01  WKS-MEZCLA-GTO.
040700     05  WKS-GTO-FOLD               PIC S9(01)V9999 VALUE ZERO.
040800     05  WKS-GTO-CALL               PIC S9(01)V9999 VALUE ZERO.
040900     05  WKS-GTO-RAISE              PIC S9(01)V9999 VALUE ZERO.
041000     05  WKS-GTO-SUMA               PIC S9(01)V9999 VALUE ZERO.
041100     05  WKS-PROFUNDIDAD-BB         PIC 9(05)V99 VALUE ZERO.
041200     05  WKS-FUERZA-RANGO-PROPIO    PIC 9(01)V99 VALUE ZERO.
041300     05  WKS-FUERZA-RANGO-OPONEN    PIC 9(01)V99 VALUE ZERO.
041400     05  WKS-FUERZA-RELATIVA        PIC 9(01)V9999 VALUE ZERO.
041500******************************************************************
041600*    AREA DE TRABAJO - BANKROLL Y RIESGO DE RUINA (U7)           *
041700******************************************************************
041800 01  WKS-BANKROLL-DATOS.
041900     05  WKS-KELLY                  PIC 9(01)V9999 VALUE ZERO.
042000     05  WKS-B-KELLY                PIC 9(05)V9999 VALUE ZERO.
042100     05  WKS-RIESGO-RUINA           PIC 9(01)V9999 VALUE ZERO.
042200     05  WKS-Z-RUINA                PIC S9(03)V9999 VALUE ZERO.
042300     05  WKS-N-RUINA                PIC S9(07)V9999 VALUE ZERO.
042400     05  WKS-EXPONENTE-RUINA        PIC S9(07)V9999 VALUE ZERO.
042500     05  WKS-APUESTA-OPTIMA         PIC S9(09)V99 VALUE ZERO.
042600     05  WKS-EDGE-VARIANZA          PIC S9(03)V9999 VALUE ZERO.
042700     05  WKS-DESV-ESTANDAR          PIC S9(07)V99 VALUE ZERO.
042800     05  WKS-VARIANZA-RUINA         PIC S9(09)V9999 VALUE ZERO.
042900     05  WKS-TOLERANCIA-RIESGO      PIC 9(01)V99 VALUE 0.01.
043000     05  WKS-RATIO-BUYIN            PIC 9(07)V99 VALUE ZERO.
043100     05  WKS-BUYIN                  PIC S9(07)V99 VALUE ZERO.
043200     05  WKS-RECOMEND-BANKROLL      PIC X(10) VALUE SPACES.
043300******************************************************************
043400*    AREA DE TRABAJO - MATEMATICA DE TORNEO (U8)                 *
043500******************************************************************
043600 01  WKS-TORNEO-DATOS.
043700     05  WKS-VALOR-ICM              PIC S9(09)V99 VALUE ZERO.
043800     05  WKS-FACTOR-BURBUJA         PIC 9(03)V9999 VALUE ZERO.
043900     05  WKS-RANGO-EMPUJE           PIC 9(01)V99 VALUE ZERO.
044000     05  WKS-STACK-EFECTIVO-BB      PIC 9(05)V99 VALUE ZERO.
044100     05  WKS-RATIO-STACK-PROM       PIC 9(03)V9999 VALUE ZERO.
044200     05  WKS-STACK-PROMEDIO         PIC S9(09)V99 VALUE ZERO.
044300     05  WKS-TOTAL-FICHAS           PIC S9(11)V99 VALUE ZERO.
044400******************************************************************
044500*    AREA DE TRABAJO - ANALIZADOR DE RANGOS (U5)                 *
044600******************************************************************
044700 01  WKS-RANGO-ANALYZER.
044800     05  WKS-EQUITY-RANGO-VS-RANGO  PIC 9(01)V9999 VALUE ZERO.
044900     05  WKS-CTA-MANOS-RANGO-A      PIC 9(03) COMP VALUE ZERO.
045000     05  WKS-CTA-MANOS-RANGO-B      PIC 9(03) COMP VALUE ZERO.
045100     05  WKS-EQUITY-POR-PAR         PIC 9(01)V9999 VALUE 0.5000.
045200     05  WKS-RANGO-A-PARSEAR        PIC X(95) VALUE SPACES.
045300     05  WKS-RANGO-B-PARSEAR        PIC X(95) VALUE SPACES.
045400     05  WKS-TOKENS-RANGO.
045500         10  WKS-TOKEN-RANGO OCCURS 26 TIMES
045600                        INDEXED BY IX-TOKEN
045700                        PIC X(05).
045800     05  WKS-PTR-RANGO              PIC 9(02) COMP VALUE ZERO.
045900     05  WKS-SW-FIN-TOKENS          PIC X(01) VALUE 'N'.
046000         88  FIN-TOKENS-RANGO                 VALUE 'S'.
046100     05  WKS-SUMA-FUERZA-RANGO      PIC 9(02)V99 VALUE ZERO.
046200     05  WKS-CTA-FUERZA-RANGO       PIC 9(02) COMP VALUE ZERO.
046300     05  WKS-FUERZA-TOKEN-AUX       PIC 9(01)V99 VALUE ZERO.
046400******************************************************************
046500*    AREA DE TRABAJO - RIESGO Y TENDENCIAS EXPLOTABLES (U9)      *
046600******************************************************************
046700 01  WKS-RIESGO-DATOS.
046800     05  WKS-PUNTAJE-RIESGO         PIC 9(02) COMP VALUE ZERO.
046900     05  WKS-NIVEL-RIESGO           PIC X(13) VALUE SPACES.
047000     05  WKS-ESTILO-JUEGO           PIC X(30) VALUE SPACES.
047100     05  WKS-STACK-EN-BB            PIC 9(05)V99 VALUE ZERO.
047200     05  WKS-PTR-TEND               PIC 9(02) COMP VALUE ZERO.
047300     05  WKS-TENDENCIAS-EXPLOT      PIC X(40) VALUE SPACES.
047400     05  WKS-DRAW-COLOR             PIC X(01) VALUE 'N'.
047500         88  HAY-DRAW-COLOR                  VALUE 'S'.
047600     05  WKS-DRAW-ESCALERA          PIC X(01) VALUE 'N'.
047700         88  HAY-DRAW-ESCALERA               VALUE 'S'.
047800     05  WKS-DRAW-PAR               PIC X(01) VALUE 'N'.
047900         88  HAY-DRAW-PAR                    VALUE 'S'.
048000     05  WKS-CARTAS-POR-VENIR       PIC 9(01) COMP VALUE ZERO.
048100     05  WKS-PROB-MEJORA            PIC 9(01)V99 VALUE ZERO.
048200     05  WKS-PROB-PELIGRO           PIC 9(01)V99 VALUE ZERO.
048300******************************************************************
048400*    AREA DE TRABAJO - SIMULACION DE EQUITY (U2)                 *
048500******************************************************************
048600 01  WKS-BARAJA-RESTANTE.
048700     05  WKS-BR-CARTA OCCURS 52 TIMES
048800                        INDEXED BY IX-BARAJA.
048900         10  WKS-BR-RANGO-LETRA     PIC X(01).
049000         10  WKS-BR-PALO-LETRA      PIC X(01).
049100         10  WKS-BR-RANGO-NUM       PIC 9(02) COMP.
049200         10  WKS-BR-PALO-NUM        PIC 9(01) COMP.
049300 77  WKS-NUM-CARTAS-RESTANTES       PIC 9(02) COMP VALUE ZERO.
049400 77  WKS-NUM-CORRIDAS               PIC 9(05) COMP VALUE 200.
049500 77  WKS-CORRIDA-ACTUAL             PIC 9(05) COMP VALUE ZERO.
049600 77  WKS-DESPLAZAMIENTO             PIC 9(02) COMP VALUE ZERO.
049700 77  WKS-CARTAS-NECESARIAS          PIC 9(02) COMP VALUE ZERO.
049800 77  WKS-PUNTAJE-JUGADOR-TRIAL      PIC 9(11) COMP VALUE ZERO.
049900 77  WKS-PUNTAJE-OPONENTE-TRIAL     PIC 9(11) COMP VALUE ZERO.
050000 77  WKS-MEJOR-OPONENTE-TRIAL       PIC 9(11) COMP VALUE ZERO.
050100 77  WKS-CTA-TRIALS-GANADOS         PIC 9(05) COMP VALUE ZERO.
050200 77  WKS-CTA-TRIALS-EMPATADOS       PIC 9(05) COMP VALUE ZERO.
050300 77  WKS-CTA-TRIALS-PERDIDOS        PIC 9(05) COMP VALUE ZERO.
050400 77  WKS-IX-OPONENTE                PIC 9(01) COMP VALUE ZERO.
050500 77  WKS-IX-CARTA-DECK              PIC 9(02) COMP VALUE ZERO.
050600 77  WKS-CARTAS-TABLERO-TRIAL       PIC 9(01) COMP VALUE ZERO.
050700******************************************************************
050800*   AREA DE TRABAJO - RESPALDO DE LA MANO BASE Y BARAJA (U2)    *
050900*   ORD 1140 - PEDR                                              *
051000******************************************************************
051100 01  WKS-CARTAS-BASE-SALVA.
051200     05  WKS-CBS-CARTA OCCURS 7 TIMES
051300                        INDEXED BY IX-CBS.
051400         10  WKS-CBS-RANGO-LETRA    PIC X(01).
051500         10  WKS-CBS-PALO-LETRA     PIC X(01).
051600 77  WKS-NUM-CARTAS-BASE-SALVA      PIC 9(02) COMP VALUE ZERO.
051700 77  WKS-CATEGORIA-NUM-FINAL        PIC 9(01) COMP VALUE 9.
051800 77  WKS-TIPO-MANO-FINAL            PIC X(15) VALUE SPACES.
051900 77  WKS-CARTA-YA-USADA             PIC X(01) VALUE 'N'.
052000     88  CARTA-YA-ESTA-USADA                 VALUE 'S'.
052100 01  WKS-PALOS-LITERAL              PIC X(04) VALUE 'SHDC'.
052200 01  WKS-PALOS-TABLA REDEFINES WKS-PALOS-LITERAL.
052300     05  WKS-PL-LETRA  OCCURS 4 TIMES
052400                        INDEXED BY IX-PALOG
052500                        PIC X(01).
052600******************************************************************
052700*   AREA DE TRABAJO - TABLERO COMPLETADO POR CORRIDA (U2)       *
052800******************************************************************
052900 01  WKS-TABLERO-COMPLETO-TRIAL.
053000     05  WKS-TCT-CARTA OCCURS 5 TIMES
053100                        INDEXED BY IX-TCT.
053200         10  WKS-TCT-RANGO-LETRA    PIC X(01).
053300         10  WKS-TCT-PALO-LETRA     PIC X(01).
053400 77  WKS-INDICE-BARAJA              PIC 9(02) COMP VALUE ZERO.
053500 77  WKS-COCIENTE-AUX               PIC 9(05) COMP VALUE ZERO.
053600 77  WKS-SUMA-INDICE                PIC 9(03) COMP VALUE ZERO.
053700 77  WKS-CARTA-DECK-RANGO           PIC X(01) VALUE SPACE.
053800 77  WKS-CARTA-DECK-PALO            PIC X(01) VALUE SPACE.
053900******************************************************************
054000*    SERIE DE MACLAURIN PARA EXPONENCIAL NATURAL (SIN FUNCTION)  *
054100******************************************************************
054200 01  WKS-EXPONENCIAL-DATOS.
054300     05  WKS-EXP-X                  PIC S9(05)V9999 VALUE ZERO.
054400     05  WKS-EXP-RESULTADO          PIC 9(03)V9999999 VALUE ZERO.
054500     05  WKS-EXP-TERMINO            PIC S9(05)V9999999 VALUE ZERO.
054600     05  WKS-EXP-N                  PIC 9(02) COMP VALUE ZERO.
054700     05  WKS-EXP-FACTORIAL          PIC S9(09)V9999 VALUE ZERO.
054800******************************************************************
054900*   AREA DE TRABAJO - CAMPOS DE LA SOLICITUD CON VALORES POR     *
055000*   DEFECTO YA APLICADOS                                         *
055100******************************************************************
055200 01  WKS-SOLICITUD-DEFECTOS.
055300     05  WKS-POT-SIZE               PIC S9(07)V99 VALUE ZERO.
055400     05  WKS-STACK-SIZE             PIC S9(07)V99 VALUE ZERO.
055500     05  WKS-POSICION               PIC X(02) VALUE SPACES.
055600     05  WKS-NUM-OPONENTES          PIC 9(01) VALUE 1.
055700     05  WKS-GAME-TYPE              PIC X(01) VALUE 'C'.
055800     05  WKS-SMALL-BLIND            PIC S9(05)V99 VALUE ZERO.
055900     05  WKS-BIG-BLIND              PIC S9(05)V99 VALUE ZERO.
056000     05  WKS-ANTES                  PIC S9(05)V99 VALUE ZERO.
056100     05  WKS-BANKROLL               PIC S9(09)V99 VALUE ZERO.
056200     05  WKS-OPP-VPIP               PIC 9(01)V99 VALUE ZERO.
056300     05  WKS-OPP-PFR                PIC 9(01)V99 VALUE ZERO.
056400     05  WKS-OPP-AGRESION           PIC 9(01)V99 VALUE ZERO.
056500     05  WKS-OPP-FOLD-CBET          PIC 9(01)V99 VALUE ZERO.
056600     05  WKS-OPP-FOLD-3BET          PIC 9(01)V99 VALUE ZERO.
056700     05  WKS-OPP-STEAL              PIC 9(01)V99 VALUE ZERO.
056800******************************************************************
056900*    LINEAS DE REPORTE (CONSTRUIDAS EN WORKING-STORAGE)          *
057000******************************************************************
057100 01  WKS-LINEA-ENCABEZADO-1.
057200     05  FILLER                     PIC X(50) VALUE SPACES.
057300     05  FILLER                     PIC X(28) VALUE
057400         'POKER ANALYSIS BATCH REPORT'.
057500     05  FILLER                     PIC X(08) VALUE 'PAGINA:'.
057600     05  WKS-ENC-PAGINA             PIC ZZZ9.
057700     05  FILLER                     PIC X(42) VALUE SPACES.
057800 01  WKS-LINEA-ENCABEZADO-2.
057900     05  FILLER                     PIC X(07) VALUE 'REQ-ID'.
058000     05  FILLER                     PIC X(02) VALUE SPACES.
058100     05  FILLER                     PIC X(06) VALUE 'CARTAS'.
058200     05  FILLER                     PIC X(03) VALUE SPACES.
058300     05  FILLER                     PIC X(11) VALUE 'TEXTURA'.
058400     05  FILLER                    PIC X(16) VALUE 'TIPO DE MANO'.
058500     05  FILLER                     PIC X(09) VALUE 'EQ.CRUDA'.
058600     05  FILLER                     PIC X(09) VALUE 'EQ.AJUST'.
058700     05  FILLER                     PIC X(08) VALUE 'ACCION'.
058800     05  FILLER                     PIC X(12) VALUE 'APUESTA'.
058900     05  FILLER                     PIC X(12) VALUE 'VALOR ESP.'.
059000     05  FILLER                    PIC X(14) VALUE 'NIVEL RIESGO'.
059100     05  FILLER                     PIC X(10) VALUE 'BANKROLL'.
059200     05  FILLER                     PIC X(13) VALUE SPACES.
059300 01  WKS-LINEA-DETALLE.
059400     05  WKS-LD-REQ-ID              PIC X(07).
059500     05  FILLER                     PIC X(02) VALUE SPACES.
059600     05  WKS-LD-CARTAS              PIC X(06).
059700     05  FILLER                     PIC X(03) VALUE SPACES.
059800     05  WKS-LD-TEXTURA             PIC X(11).
059900     05  WKS-LD-TIPO-MANO           PIC X(16).
060000     05  WKS-LD-EQ-CRUDA            PIC Z.9999.
060100     05  FILLER                     PIC X(03) VALUE SPACES.
060200     05  WKS-LD-EQ-AJUST            PIC Z.9999.
060300     05  FILLER                     PIC X(03) VALUE SPACES.
060400     05  WKS-LD-ACCION              PIC X(08).
060500     05  WKS-LD-APUESTA             PIC ZZZ,ZZZ.99-.
060600     05  FILLER                     PIC X(01) VALUE SPACES.
060700     05  WKS-LD-VALOR-ESP           PIC ZZZ,ZZZ.99-.
060800     05  FILLER                     PIC X(01) VALUE SPACES.
060900     05  WKS-LD-RIESGO              PIC X(14).
061000     05  WKS-LD-BANKROLL            PIC X(10).
061100     05  FILLER                     PIC X(05) VALUE SPACES.
061200 01  WKS-LINEA-RECHAZO.
061300     05  FILLER                     PIC X(11) VALUE
061400         '*** RECHAZ'.
061500     05  FILLER                     PIC X(03) VALUE 'O -'.
061600     05  WKS-LR-REQ-ID              PIC X(07).
061700     05  FILLER                     PIC X(09) VALUE ' MOTIVO: '.
061800     05  WKS-LR-RAZON               PIC X(20).
061900     05  FILLER                     PIC X(82) VALUE SPACES.
062000 01  WKS-LINEA-EN-BLANCO            PIC X(132) VALUE SPACES.
062100 01  WKS-LINEA-TOTAL-1.
062200     05  FILLER                     PIC X(35) VALUE
062300         '*** TOTALES DEL PROCESO ***'.
062400     05  FILLER                     PIC X(15) VALUE 'LEIDOS:'.
062500     05  WKS-LT-LEIDOS              PIC ZZZ,ZZ9.
062600     05  FILLER                     PIC X(15) VALUE 'RECHAZADOS:'.
062700     05  WKS-LT-RECHAZADOS          PIC ZZZ,ZZ9.
062800     05  FILLER                     PIC X(15) VALUE 'PROCESADOS:'.
062900     05  WKS-LT-PROCESADOS          PIC ZZZ,ZZ9.
063000     05  FILLER                     PIC X(28) VALUE SPACES.
063100 01  WKS-LINEA-TOTAL-2.
063200     05  FILLER                     PIC X(20) VALUE
063300         'ACCIONES  RAISE:'.
063400     05  WKS-LT-RAISE               PIC ZZZ,ZZ9.
063500     05  FILLER                     PIC X(10) VALUE 'CALL:'.
063600     05  WKS-LT-CALL                PIC ZZZ,ZZ9.
063700     05  FILLER                     PIC X(10) VALUE 'FOLD:'.
063800     05  WKS-LT-FOLD                PIC ZZZ,ZZ9.
063900     05  FILLER                     PIC X(69) VALUE SPACES.
064000 01  WKS-LINEA-TOTAL-3.
064100     05  FILLER                     PIC X(20) VALUE
064200         'RIESGO   MINIMO:'.
064300     05  WKS-LT-R-MINIMO            PIC ZZZ,ZZ9.
064400     05  FILLER                     PIC X(08) VALUE 'BAJO:'.
064500     05  WKS-LT-R-BAJO              PIC ZZZ,ZZ9.
064600     05  FILLER                     PIC X(11) VALUE 'MODERADO:'.
064700     05  WKS-LT-R-MODERADO          PIC ZZZ,ZZ9.
064800     05  FILLER                     PIC X(08) VALUE 'ALTO:'.
064900     05  WKS-LT-R-ALTO              PIC ZZZ,ZZ9.
065000     05  FILLER                     PIC X(55) VALUE SPACES.
065100 01  WKS-LINEA-TOTAL-4.
065200     05  FILLER                     PIC X(23) VALUE
065300         'VALOR ESPERADO  TOTAL:'.
065400     05  WKS-LT-VE-TOTAL            PIC ZZ,ZZZ,ZZ9.99-.
065500     05  FILLER                     PIC X(12) VALUE 'PROMEDIO:'.
065600     05  WKS-LT-VE-PROMEDIO         PIC ZZ,ZZZ,ZZ9.99-.
065700     05  FILLER                     PIC X(60) VALUE SPACES.
065800******************************************************************
065900 PROCEDURE DIVISION.
066000******************************************************************
066100*               S E C C I O N    P R I N C I P A L               *
066200******************************************************************
066300 000-PRINCIPAL SECTION.
066400     ACCEPT WKS-FECHA-CORRIDA  FROM DATE YYYYMMDD
066500     PERFORM 050-CONSTRUYE-TABLA-RANGOS
066600     PERFORM 100-APERTURA-ARCHIVOS
066700     PERFORM 200-PROCESA-SOLICITUDES
066800     PERFORM 900-ESTADISTICAS
066900     PERFORM 910-CIERRA-ARCHIVOS
067000     STOP RUN.
067100 000-PRINCIPAL-E. EXIT.
067200*
067300******************************************************************
067400*  CONSTRUYE, UNA SOLA VEZ, LA TABLA DE 169 MANOS INICIALES (U5) *
067500*  ORD 1230 - PEDR                                               *
067600******************************************************************
067700 050-CONSTRUYE-TABLA-RANGOS SECTION.
067800     MOVE ZERO TO WKS-169-INDICE
067900     PERFORM 052-CARGA-PARES
068000         VARYING IX-ORDEN FROM 1 BY 1 UNTIL IX-ORDEN > 13
068100     PERFORM 054-CARGA-SUITED
068200         VARYING IX-ORDEN FROM 1 BY 1 UNTIL IX-ORDEN > 13
068300     PERFORM 058-CARGA-OFFSUIT
068400         VARYING IX-ORDEN FROM 1 BY 1 UNTIL IX-ORDEN > 13
068500     SET TABLA-169-YA-CONSTRUIDA TO TRUE.
068600 050-CONSTRUYE-TABLA-RANGOS-E. EXIT.
068700*
068800 052-CARGA-PARES SECTION.
068900     ADD 1 TO WKS-169-INDICE
069000     SET IX-169 TO WKS-169-INDICE
069100     MOVE WKS-OR-LETRA (IX-ORDEN)
069200          TO WKS-169-CODIGO (IX-169) (1:1)
069300     MOVE WKS-OR-LETRA (IX-ORDEN)
069400          TO WKS-169-CODIGO (IX-169) (2:1)
069500     MOVE SPACE TO WKS-169-CODIGO (IX-169) (3:1).
069600 052-CARGA-PARES-E. EXIT.
069700*
069800 054-CARGA-SUITED SECTION.
069900     PERFORM 056-CARGA-UN-SUITED
070000         VARYING IX-TABL FROM IX-ORDEN BY 1 UNTIL IX-TABL > 13.
070100 054-CARGA-SUITED-E. EXIT.
070200*
070300 056-CARGA-UN-SUITED SECTION.
070400     IF IX-TABL > IX-ORDEN
070500        ADD 1 TO WKS-169-INDICE
070600        SET IX-169 TO WKS-169-INDICE
070700        MOVE WKS-OR-LETRA (IX-ORDEN)
070800             TO WKS-169-CODIGO (IX-169) (1:1)
070900        MOVE WKS-OR-LETRA (IX-TABL)
071000             TO WKS-169-CODIGO (IX-169) (2:1)
071100        MOVE 'S' TO WKS-169-CODIGO (IX-169) (3:1)
071200     END-IF.
071300 056-CARGA-UN-SUITED-E. EXIT.
071400*
071500 058-CARGA-OFFSUIT SECTION.
071600     PERFORM 060-CARGA-UN-OFFSUIT
071700         VARYING IX-TABL FROM IX-ORDEN BY 1 UNTIL IX-TABL > 13.
071800 058-CARGA-OFFSUIT-E. EXIT.
071900*
072000 060-CARGA-UN-OFFSUIT SECTION.
072100     IF IX-TABL > IX-ORDEN
072200        ADD 1 TO WKS-169-INDICE
072300        SET IX-169 TO WKS-169-INDICE
072400        MOVE WKS-OR-LETRA (IX-ORDEN)
072500             TO WKS-169-CODIGO (IX-169) (1:1)
072600        MOVE WKS-OR-LETRA (IX-TABL)
072700             TO WKS-169-CODIGO (IX-169) (2:1)
072800        MOVE 'O' TO WKS-169-CODIGO (IX-169) (3:1)
072900     END-IF.
073000 060-CARGA-UN-OFFSUIT-E. EXIT.
073100*
073200******************************************************************
073300*               A P E R T U R A   D E   A R C H I V O S          *
073400*   MTTO ORD 1504 - JLRV, SE DESPLIEGA EL FSE- DE CADA ARCHIVO   *
073500*   JUNTO CON EL FS- CUANDO LA APERTURA FALLA (HABITO DE         *
073600*   MORAS1/CIERRES1 PARA AISLAR ERRORES DE VSAM/QSAM)            *
073700******************************************************************
073800 100-APERTURA-ARCHIVOS SECTION.
073900     OPEN INPUT  ANALYSIS-REQUESTS
074000          OUTPUT ANALYSIS-RESULTS
074100                 ANALYSIS-REPORT
074200     IF FS-REQUESTS NOT = 0 OR FS-RESULTS NOT = 0
074300                          OR FS-REPORTE NOT = 0
074400        DISPLAY '=========================================='
074500                UPON CONSOLE
074600        DISPLAY ' ERROR AL ABRIR ARCHIVOS DE PKANLZ1 '
074700                UPON CONSOLE
074800        DISPLAY ' FS-REQUESTS: ' FS-REQUESTS
074900                ' FS-RESULTS: '  FS-RESULTS
075000                ' FS-REPORTE: '  FS-REPORTE  UPON CONSOLE
075100        DISPLAY ' FSE-REQUESTS: ' FSE-REQ-RETURN SPACE
075200                FSE-REQ-FUNCTION SPACE FSE-REQ-FEEDBACK
075300                UPON CONSOLE
075400        DISPLAY ' FSE-RESULTS:  ' FSE-RES-RETURN SPACE
075500                FSE-RES-FUNCTION SPACE FSE-RES-FEEDBACK
075600                UPON CONSOLE
075700        DISPLAY ' FSE-REPORTE:  ' FSE-RPT-RETURN SPACE
075800                FSE-RPT-FUNCTION SPACE FSE-RPT-FEEDBACK
075900                UPON CONSOLE
076000        DISPLAY '=========================================='
076100                UPON CONSOLE
076200        MOVE 91 TO RETURN-CODE
076300        STOP RUN
076400     END-IF.
076500 100-APERTURA-ARCHIVOS-E. EXIT.
076600*
076700******************************************************************
076800*     S E R I E   200 - L E C T U R A   Y   D E S P A C H O      *
076900******************************************************************
077000 200-PROCESA-SOLICITUDES SECTION.
077100     READ ANALYSIS-REQUESTS
077200          AT END SET FIN-DE-REQUESTS TO TRUE
077300     END-READ
077400     PERFORM 210-LEE-SIGUIENTE-SOLICITUD UNTIL FIN-DE-REQUESTS.
077500 200-PROCESA-SOLICITUDES-E. EXIT.
077600*
077700 210-LEE-SIGUIENTE-SOLICITUD SECTION.
077800     ADD 1 TO WKS-REG-LEIDOS
077900     PERFORM 220-VALIDA-SOLICITUD
078000     IF SOLICITUD-ES-VALIDA
078100        PERFORM 250-ANALIZA-SOLICITUD
078200     ELSE
078300        ADD 1 TO WKS-REG-RECHAZADOS
078400        PERFORM 230-RECHAZA-SOLICITUD
078500     END-IF
078600     READ ANALYSIS-REQUESTS
078700          AT END SET FIN-DE-REQUESTS TO TRUE
078800     END-READ.
078900 210-LEE-SIGUIENTE-SOLICITUD-E. EXIT.
079000*
079100******************************************************************
079200*   220 - VALIDA RANGO, PALO Y DUPLICADOS DE LAS CARTAS (U1)     *
079300*   ORD 1402 - JLRV                                              *
079400******************************************************************
079500 220-VALIDA-SOLICITUD SECTION.
079600     SET SOLICITUD-ES-VALIDA TO TRUE
079700     MOVE SPACES TO WKS-RAZON-RECHAZO
079800     MOVE ZERO TO WKS-NUM-CARTAS-CONOCIDAS
079900     PERFORM 222-CARGA-CARTA-CONOCIDA
080000         VARYING IX-CARTA FROM 1 BY 1 UNTIL IX-CARTA > 7
080100                 OR SOLICITUD-ES-INVALIDA
080200     IF SOLICITUD-ES-VALIDA
080300        PERFORM 224-VERIFICA-DUPLICADOS
080400     END-IF.
080500 220-VALIDA-SOLICITUD-E. EXIT.
080600*
080700 222-CARGA-CARTA-CONOCIDA SECTION.
080800     EVALUATE IX-CARTA
080900        WHEN 1
081000           MOVE PKRQ-CARTA-PROPIA-1 (1:1)
081100                TO WKS-CT-RANGO-LETRA (1)
081200           MOVE PKRQ-CARTA-PROPIA-1 (2:1)
081300                TO WKS-CT-PALO-LETRA (1)
081400        WHEN 2
081500           MOVE PKRQ-CARTA-PROPIA-2 (1:1)
081600                TO WKS-CT-RANGO-LETRA (2)
081700           MOVE PKRQ-CARTA-PROPIA-2 (2:1)
081800                TO WKS-CT-PALO-LETRA (2)
081900        WHEN OTHER
082000           SET IX-CARTB TO IX-CARTA
082100           SUBTRACT 2 FROM IX-CARTB
082200           IF IX-CARTB > PKRQ-NUM-CARTAS-TABLERO
082300              GO TO 222-CARGA-CARTA-CONOCIDA-E
082400           END-IF
082500           MOVE PKRQ-CARTA-TABLERO (IX-CARTB) (1:1)
082600                TO WKS-CT-RANGO-LETRA (IX-CARTA)
082700           MOVE PKRQ-CARTA-TABLERO (IX-CARTB) (2:1)
082800                TO WKS-CT-PALO-LETRA (IX-CARTA)
082900     END-EVALUATE
083000     IF WKS-CT-RANGO-LETRA (IX-CARTA) = SPACE
083100        GO TO 222-CARGA-CARTA-CONOCIDA-E
083200     END-IF
083300     ADD 1 TO WKS-NUM-CARTAS-CONOCIDAS
083400     IF WKS-CT-RANGO-LETRA (IX-CARTA) IS NOT RANGO-VALIDO
083500        SET SOLICITUD-ES-INVALIDA TO TRUE
083600        MOVE 'RANGO DE CARTA INVAL' TO WKS-RAZON-RECHAZO
083700        GO TO 222-CARGA-CARTA-CONOCIDA-E
083800     END-IF
083900     IF WKS-CT-PALO-LETRA (IX-CARTA) IS NOT PALO-VALIDO
084000        SET SOLICITUD-ES-INVALIDA TO TRUE
084100        MOVE 'PALO DE CARTA INVALI' TO WKS-RAZON-RECHAZO
084200     END-IF.
084300 222-CARGA-CARTA-CONOCIDA-E. EXIT.
084400*
084500 224-VERIFICA-DUPLICADOS SECTION.
084600     PERFORM 226-COMPARA-UNA-CARTA
084700         VARYING IX-CARTA FROM 1 BY 1
084800                 UNTIL IX-CARTA > WKS-NUM-CARTAS-CONOCIDAS
084900                 OR SOLICITUD-ES-INVALIDA.
085000 224-VERIFICA-DUPLICADOS-E. EXIT.
085100*
085200 226-COMPARA-UNA-CARTA SECTION.
085300     PERFORM 228-COMPARA-PAR-DE-CARTAS
085400         VARYING IX-PALO FROM 1 BY 1
085500                 UNTIL IX-PALO > WKS-NUM-CARTAS-CONOCIDAS
085600                 OR SOLICITUD-ES-INVALIDA.
085700 226-COMPARA-UNA-CARTA-E. EXIT.
085800*
085900 228-COMPARA-PAR-DE-CARTAS SECTION.
086000     IF IX-PALO > IX-CARTA
086100        IF WKS-CT-RANGO-LETRA (IX-CARTA) =
086200               WKS-CT-RANGO-LETRA (IX-PALO)
086300           AND WKS-CT-PALO-LETRA (IX-CARTA) =
086400               WKS-CT-PALO-LETRA (IX-PALO)
086500           SET SOLICITUD-ES-INVALIDA TO TRUE
086600           MOVE 'CARTA DUPLICADA' TO WKS-RAZON-RECHAZO
086700        END-IF
086800     END-IF.
086900 228-COMPARA-PAR-DE-CARTAS-E. EXIT.
087000*
087100******************************************************************
087200*        230 - ESCRIBE UNA LINEA DE RECHAZO EN EL REPORTE        *
087300******************************************************************
087400 230-RECHAZA-SOLICITUD SECTION.
087500     PERFORM 205-ESCRIBE-ENCABEZADO-PAGINA
087600     MOVE PKRQ-REQ-ID    TO WKS-LR-REQ-ID
087700     MOVE WKS-RAZON-RECHAZO TO WKS-LR-RAZON
087800     WRITE LINEA-REPORTE FROM WKS-LINEA-RECHAZO
087900     ADD 1 TO WKS-LINEAS-EN-PAGINA.
088000 230-RECHAZA-SOLICITUD-E. EXIT.
088100*
088200******************************************************************
088300*    205 - IMPRIME ENCABEZADO CUANDO SE LLENA UNA PAGINA         *
088400*    ORD 1319 - PEDR                                             *
088500******************************************************************
088600 205-ESCRIBE-ENCABEZADO-PAGINA SECTION.
088700     IF WKS-LINEAS-EN-PAGINA < WKS-MAX-LINEAS-PAGINA
088800        AND NOT ES-PRIMERA-PAGINA
088900        GO TO 205-ESCRIBE-ENCABEZADO-PAGINA-E
089000     END-IF
089100     IF NOT ES-PRIMERA-PAGINA
089200        WRITE LINEA-REPORTE FROM WKS-LINEA-EN-BLANCO
089300           BEFORE ADVANCING PAGE
089400     END-IF
089500     MOVE 'N' TO WKS-PRIMERA-VEZ-PAGINA
089600     ADD 1 TO WKS-NUM-PAGINA
089700     MOVE WKS-NUM-PAGINA TO WKS-ENC-PAGINA
089800     WRITE LINEA-REPORTE FROM WKS-LINEA-ENCABEZADO-1
089900     WRITE LINEA-REPORTE FROM WKS-LINEA-EN-BLANCO
090000     WRITE LINEA-REPORTE FROM WKS-LINEA-ENCABEZADO-2
090100     MOVE ZERO TO WKS-LINEAS-EN-PAGINA.
090200 205-ESCRIBE-ENCABEZADO-PAGINA-E. EXIT.
090300*
090400******************************************************************
090500*   250 - ORQUESTA EL ANALISIS COMPLETO DE UNA SOLICITUD (U9)    *
090600*   ORD 1244 - PEDR (VER BITACORA)                               *
090700*   MTTO ORD 1504 - JLRV, SE INCORPORAN AL FLUJO PRINCIPAL LOS   *
090800*   PARRAFOS 570/580/590 DE COMBINACIONES, OUTS Y AJUSTE POR     *
090900*   CARTAS RETIRADAS (U3), QUE ESTABAN ESCRITOS PERO NUNCA SE    *
091000*   MANDABAN LLAMAR; SE PASA A PERFORM...THRU EN ESTE ORQUESTADOR*
091100*   (HABITO DE JM47ADM PARA CADA PARRAFO CON SU PROPIA SALIDA)   *
091200******************************************************************
091300 250-ANALIZA-SOLICITUD SECTION.
091400     PERFORM 240-APLICA-VALORES-DEFECTO
091500        THRU 240-APLICA-VALORES-DEFECTO-E
091600     PERFORM 300-EVALUA-MEJOR-MANO
091700        THRU 300-EVALUA-MEJOR-MANO-E
091800     PERFORM 314-SALVA-MANO-BASE
091900        THRU 314-SALVA-MANO-BASE-E
092000     PERFORM 570-BUSCA-COMBINACIONES-MANO
092100        THRU 570-BUSCA-COMBINACIONES-MANO-E
092200     PERFORM 580-BUSCA-OUTS-ESTIMADOS
092300        THRU 580-BUSCA-OUTS-ESTIMADOS-E
092400     PERFORM 590-AJUSTA-POR-CARTAS-RETIRADAS
092500        THRU 590-AJUSTA-POR-CARTAS-RETIRADAS-E
092600     PERFORM 400-ESTIMA-EQUITY
092700        THRU 400-ESTIMA-EQUITY-E
092800     PERFORM 500-CALCULA-POT-ODDS
092900        THRU 500-CALCULA-POT-ODDS-E
093000     PERFORM 510-CALCULA-ODDS-IMPLICITAS
093100        THRU 510-CALCULA-ODDS-IMPLICITAS-E
093200     PERFORM 520-CALCULA-EQUITY-FOLD
093300        THRU 520-CALCULA-EQUITY-FOLD-E
093400     PERFORM 530-CALCULA-VALOR-ESPERADO
093500        THRU 530-CALCULA-VALOR-ESPERADO-E
093600     PERFORM 540-CALCULA-FRECUENCIA-DEFENSA
093700        THRU 540-CALCULA-FRECUENCIA-DEFENSA-E
093800     PERFORM 600-AJUSTA-EQUITY
093900        THRU 600-AJUSTA-EQUITY-E
094000     PERFORM 550-CALCULA-TAMANO-APUESTA
094100        THRU 550-CALCULA-TAMANO-APUESTA-E
094200     PERFORM 850-CLASIFICA-TEXTURA-TABLERO
094300        THRU 850-CLASIFICA-TEXTURA-TABLERO-E
094400     PERFORM 860-DECIDE-ACCION-OPTIMA
094500        THRU 860-DECIDE-ACCION-OPTIMA-E
094600     PERFORM 560-CALCULA-FRECUENCIA-FAROL
094700        THRU 560-CALCULA-FRECUENCIA-FAROL-E
094800     PERFORM 595-CALCULA-ODDS-IMPLIC-INVERSA
094900        THRU 595-CALCULA-ODDS-IMPLIC-INVERSA-E
095000     PERFORM 710-CALCULA-MEZCLA-GTO
095100        THRU 710-CALCULA-MEZCLA-GTO-E
095200     PERFORM 750-CALCULA-KELLY
095300        THRU 750-CALCULA-KELLY-E
095400     PERFORM 760-CALCULA-RUINA
095500        THRU 760-CALCULA-RUINA-E
095600     PERFORM 770-CALCULA-APUESTA-OPTIMA
095700        THRU 770-CALCULA-APUESTA-OPTIMA-E
095800     PERFORM 865-DETERMINA-RANGO-PROPIO
095900        THRU 865-DETERMINA-RANGO-PROPIO-E
096000     PERFORM 867-DETERMINA-RANGO-OPONENTE
096100        THRU 867-DETERMINA-RANGO-OPONENTE-E
096200     PERFORM 660-EQUITY-RANGO-VS-RANGO
096300        THRU 660-EQUITY-RANGO-VS-RANGO-E
096400     PERFORM 720-CALCULA-FUERZA-RELATIVA
096500        THRU 720-CALCULA-FUERZA-RELATIVA-E
096600     PERFORM 870-CLASIFICA-ESTILO-JUEGO
096700        THRU 870-CLASIFICA-ESTILO-JUEGO-E
096800     PERFORM 875-DETECTA-TENDENCIAS-EXPLOTABLES
096900        THRU 875-DETECTA-TENDENCIAS-EXPLOTABLES-E
097000     PERFORM 880-EVALUA-RECOMENDACION-BANKROLL
097100        THRU 880-EVALUA-RECOMENDACION-BANKROLL-E
097200     PERFORM 885-EVALUA-NIVEL-RIESGO
097300        THRU 885-EVALUA-NIVEL-RIESGO-E
097400     PERFORM 890-EVALUA-POTENCIAL-JUEGO
097500        THRU 890-EVALUA-POTENCIAL-JUEGO-E
097600     PERFORM 895-EVALUA-FUTURAS-CARTAS
097700        THRU 895-EVALUA-FUTURAS-CARTAS-E
097800     IF PKRQ-TIPO-JUEGO NOT = 'C'
097900        PERFORM 820-CALCULA-VALOR-ICM
098000           THRU 820-CALCULA-VALOR-ICM-E
098100        PERFORM 830-CALCULA-FACTOR-BURBUJA
098200           THRU 830-CALCULA-FACTOR-BURBUJA-E
098300        PERFORM 840-CALCULA-RANGO-EMPUJE
098400           THRU 840-CALCULA-RANGO-EMPUJE-E
098500     END-IF
098600     PERFORM 270-ARMA-REGISTRO-RESULTADO
098700        THRU 270-ARMA-REGISTRO-RESULTADO-E
098800     IF NOT CORRIDA-DE-PRUEBA
098900        WRITE PKRS-RESULTADO
099000     END-IF
099100     PERFORM 205-ESCRIBE-ENCABEZADO-PAGINA
099200     PERFORM 280-ARMA-LINEA-DETALLE
099300     WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE
099400     ADD 1 TO WKS-LINEAS-EN-PAGINA
099500     ADD 1 TO WKS-REG-PROCESADOS
099600     ADD WKS-VALOR-ESPERADO TO WKS-VALOR-ESP-TOTAL
099700     PERFORM 260-ACUMULA-CONTADORES.
099800 250-ANALIZA-SOLICITUD-E. EXIT.
099900*
100000******************************************************************
100100*    240 - APLICA VALORES POR DEFECTO A CAMPOS EN BLANCO/CERO    *
100200******************************************************************
100300 240-APLICA-VALORES-DEFECTO SECTION.
100400     MOVE PKRQ-TAMANO-BOTE   TO WKS-POT-SIZE
100500     IF WKS-POT-SIZE NOT > ZERO
100600        MOVE 100.00 TO WKS-POT-SIZE
100700     END-IF
100800     MOVE PKRQ-TAMANO-STACK TO WKS-STACK-SIZE
100900     IF WKS-STACK-SIZE NOT > ZERO
101000        MOVE 2000.00 TO WKS-STACK-SIZE
101100     END-IF
101200     MOVE PKRQ-POSICION      TO WKS-POSICION
101300     IF WKS-POSICION = SPACES
101400        MOVE 'MI' TO WKS-POSICION
101500     END-IF
101600     MOVE PKRQ-NUM-OPONENTES TO WKS-NUM-OPONENTES
101700     IF WKS-NUM-OPONENTES = ZERO
101800        MOVE 1 TO WKS-NUM-OPONENTES
101900     END-IF
102000     MOVE PKRQ-TIPO-JUEGO    TO WKS-GAME-TYPE
102100     IF WKS-GAME-TYPE = SPACE
102200        MOVE 'C' TO WKS-GAME-TYPE
102300     END-IF
102400     MOVE PKRQ-CIEGA-CHICA   TO WKS-SMALL-BLIND
102500     MOVE PKRQ-CIEGA-GRANDE  TO WKS-BIG-BLIND
102600     IF WKS-SMALL-BLIND NOT > ZERO
102700        MOVE 5.00  TO WKS-SMALL-BLIND
102800     END-IF
102900     IF WKS-BIG-BLIND NOT > ZERO
103000        MOVE 10.00 TO WKS-BIG-BLIND
103100     END-IF
103200     MOVE PKRQ-ANTES         TO WKS-ANTES
103300     MOVE PKRQ-BANKROLL      TO WKS-BANKROLL
103400     IF WKS-BANKROLL NOT > ZERO
103500        MOVE 10000.00 TO WKS-BANKROLL
103600     END-IF
103700     MOVE PKRQ-OPONENTE-VPIP TO WKS-OPP-VPIP
103800     IF WKS-OPP-VPIP = ZERO
103900        MOVE 0.25 TO WKS-OPP-VPIP
104000     END-IF
104100     MOVE PKRQ-OPONENTE-PFR  TO WKS-OPP-PFR
104200     IF WKS-OPP-PFR = ZERO
104300        MOVE 0.18 TO WKS-OPP-PFR
104400     END-IF
104500     MOVE PKRQ-OPONENTE-AGRESION TO WKS-OPP-AGRESION
104600     IF WKS-OPP-AGRESION = ZERO
104700        MOVE 0.50 TO WKS-OPP-AGRESION
104800     END-IF
104900     MOVE PKRQ-OPONENTE-FOLD-CBET TO WKS-OPP-FOLD-CBET
105000     IF WKS-OPP-FOLD-CBET = ZERO
105100        MOVE 0.60 TO WKS-OPP-FOLD-CBET
105200     END-IF
105300     MOVE PKRQ-OPONENTE-FOLD-3BET TO WKS-OPP-FOLD-3BET
105400     IF WKS-OPP-FOLD-3BET = ZERO
105500        MOVE 0.70 TO WKS-OPP-FOLD-3BET
105600     END-IF
105700     MOVE PKRQ-OPONENTE-ROBO TO WKS-OPP-STEAL
105800     IF WKS-OPP-STEAL = ZERO
105900        MOVE 0.30 TO WKS-OPP-STEAL
106000     END-IF.
106100 240-APLICA-VALORES-DEFECTO-E. EXIT.
106200*
106300******************************************************************
106400*   300 - EVALUA LA MEJOR MANO DE 5 CARTAS POSIBLE (U1)          *
106500*   ORD 1102 - PEDR (VER BITACORA)                               *
106600******************************************************************
106700 300-EVALUA-MEJOR-MANO SECTION.
106800     MOVE ZEROES TO WKS-CONTEO-RANGOS WKS-CONTEO-PALOS
106900     MOVE ZEROES TO WKS-CONTEO-RANGO-PALO
107000     MOVE ZERO TO WKS-PALO-DE-COLOR WKS-ESCALERA-ALTA
107100     MOVE ZERO TO WKS-ESCALERA-COLOR-ALTA
107200     MOVE 'N' TO WKS-HAY-ESCALERA WKS-HAY-COLOR
107300     MOVE 'N' TO WKS-HAY-ESCALERA-COLOR
107400     PERFORM 302-CUENTA-UNA-CARTA
107500         VARYING IX-CARTA FROM 1 BY 1
107600                 UNTIL IX-CARTA > WKS-NUM-CARTAS-CONOCIDAS
107700     PERFORM 304-BUSCA-PALO-DE-COLOR
107800         VARYING IX-PALO FROM 1 BY 1 UNTIL IX-PALO > 4
107900     PERFORM 306-BUSCA-ESCALERA
108000     PERFORM 308-BUSCA-ESCALERA-EN-COLOR
108100     PERFORM 310-CLASIFICA-CATEGORIA
108200     PERFORM 320-CALCULA-PUNTAJE-MANO.
108300 300-EVALUA-MEJOR-MANO-E. EXIT.
108400*
108500 302-CUENTA-UNA-CARTA SECTION.
108600     PERFORM 303-TRADUCE-RANGO-Y-PALO
108700     ADD 1 TO WKS-CTA-RANGO (WKS-CT-RANGO-NUM (IX-CARTA))
108800     ADD 1 TO WKS-CTA-PALO  (WKS-CT-PALO-NUM  (IX-CARTA))
108900     ADD 1 TO WKS-CRP-RANGO (WKS-CT-PALO-NUM (IX-CARTA)
109000                             WKS-CT-RANGO-NUM (IX-CARTA)).
109100 302-CUENTA-UNA-CARTA-E. EXIT.
109200*
109300 303-TRADUCE-RANGO-Y-PALO SECTION.
109400     EVALUATE WKS-CT-RANGO-LETRA (IX-CARTA)
109500        WHEN 'A' MOVE 13 TO WKS-CT-RANGO-NUM (IX-CARTA)
109600        WHEN 'K' MOVE 12 TO WKS-CT-RANGO-NUM (IX-CARTA)
109700        WHEN 'Q' MOVE 11 TO WKS-CT-RANGO-NUM (IX-CARTA)
109800        WHEN 'J' MOVE 10 TO WKS-CT-RANGO-NUM (IX-CARTA)
109900        WHEN 'T' MOVE 09 TO WKS-CT-RANGO-NUM (IX-CARTA)
110000        WHEN '9' MOVE 08 TO WKS-CT-RANGO-NUM (IX-CARTA)
110100        WHEN '8' MOVE 07 TO WKS-CT-RANGO-NUM (IX-CARTA)
110200        WHEN '7' MOVE 06 TO WKS-CT-RANGO-NUM (IX-CARTA)
110300        WHEN '6' MOVE 05 TO WKS-CT-RANGO-NUM (IX-CARTA)
110400        WHEN '5' MOVE 04 TO WKS-CT-RANGO-NUM (IX-CARTA)
110500        WHEN '4' MOVE 03 TO WKS-CT-RANGO-NUM (IX-CARTA)
110600        WHEN '3' MOVE 02 TO WKS-CT-RANGO-NUM (IX-CARTA)
110700        WHEN '2' MOVE 01 TO WKS-CT-RANGO-NUM (IX-CARTA)
110800     END-EVALUATE
110900     EVALUATE WKS-CT-PALO-LETRA (IX-CARTA)
111000        WHEN 'S' MOVE 1 TO WKS-CT-PALO-NUM (IX-CARTA)
111100        WHEN 'H' MOVE 2 TO WKS-CT-PALO-NUM (IX-CARTA)
111200        WHEN 'D' MOVE 3 TO WKS-CT-PALO-NUM (IX-CARTA)
111300        WHEN 'C' MOVE 4 TO WKS-CT-PALO-NUM (IX-CARTA)
111400     END-EVALUATE.
111500 303-TRADUCE-RANGO-Y-PALO-E. EXIT.
111600*
111700 304-BUSCA-PALO-DE-COLOR SECTION.
111800     IF WKS-CTA-PALO (IX-PALO) >= 5
111900        SET WKS-PALO-DE-COLOR TO IX-PALO
112000        MOVE 'S' TO WKS-HAY-COLOR
112100     END-IF.
112200 304-BUSCA-PALO-DE-COLOR-E. EXIT.
112300*
112400******************************************************************
112500*    306 - BUSCA LA ESCALERA MAS ALTA (LA A JUEGA BAJA EN LA     *
112600*    ESCALERA A-2-3-4-5, REGLA DE LA "WHEEL")                    *
112700******************************************************************
112800 306-BUSCA-ESCALERA SECTION.
112900     MOVE ZERO TO WKS-RACHA-ACTUAL WKS-RACHA-TOPE
113000     PERFORM 307-EXTIENDE-RACHA
113100         VARYING IX-RANGO FROM 1 BY 1 UNTIL IX-RANGO > 13
113200     IF WKS-CTA-RANGO (13) > ZERO AND WKS-CTA-RANGO (1) > ZERO
113300        AND WKS-CTA-RANGO (2) > ZERO AND WKS-CTA-RANGO (3) > ZERO
113400        AND WKS-CTA-RANGO (4) > ZERO
113500        MOVE 'S' TO WKS-HAY-ESCALERA
113600        IF WKS-ESCALERA-ALTA < 5
113700           MOVE 5 TO WKS-ESCALERA-ALTA
113800        END-IF
113900     END-IF.
114000 306-BUSCA-ESCALERA-E. EXIT.
114100*
114200 307-EXTIENDE-RACHA SECTION.
114300     IF WKS-CTA-RANGO (IX-RANGO) > ZERO
114400        ADD 1 TO WKS-RACHA-ACTUAL
114500        IF WKS-RACHA-ACTUAL >= 5
114600           MOVE 'S' TO WKS-HAY-ESCALERA
114700           SET WKS-ESCALERA-ALTA TO IX-RANGO
114800        END-IF
114900     ELSE
115000        MOVE ZERO TO WKS-RACHA-ACTUAL
115100     END-IF.
115200 307-EXTIENDE-RACHA-E. EXIT.
115300*
115400******************************************************************
115500*    308 - VUELVE A BUSCAR LA ESCALERA, PERO SOLO ENTRE LAS      *
115600*    CARTAS DEL PALO DE COLOR, PARA QUE LA ESCALERA DE COLOR     *
115700*    NUNCA SE ARME CON DOS FIGURAS DE PALOS DISTINTOS (ORD 1502) *
115800******************************************************************
115900 308-BUSCA-ESCALERA-EN-COLOR SECTION.
116000     IF SI-HAY-COLOR
116100        MOVE ZERO TO WKS-RACHA-COLOR-ACTUAL
116200        SET IX-CRP-PALO TO WKS-PALO-DE-COLOR
116300        PERFORM 309-EXTIENDE-RACHA-COLOR
116400            VARYING IX-CRP-RANGO FROM 1 BY 1
116500                    UNTIL IX-CRP-RANGO > 13
116600        IF WKS-CRP-RANGO (IX-CRP-PALO, 13) > ZERO
116700           AND WKS-CRP-RANGO (IX-CRP-PALO, 1) > ZERO
116800           AND WKS-CRP-RANGO (IX-CRP-PALO, 2) > ZERO
116900           AND WKS-CRP-RANGO (IX-CRP-PALO, 3) > ZERO
117000           AND WKS-CRP-RANGO (IX-CRP-PALO, 4) > ZERO
117100           MOVE 'S' TO WKS-HAY-ESCALERA-COLOR
117200           IF WKS-ESCALERA-COLOR-ALTA < 5
117300              MOVE 5 TO WKS-ESCALERA-COLOR-ALTA
117400           END-IF
117500        END-IF
117600     END-IF.
117700 308-BUSCA-ESCALERA-EN-COLOR-E. EXIT.
117800*
117900 309-EXTIENDE-RACHA-COLOR SECTION.
118000     IF WKS-CRP-RANGO (IX-CRP-PALO, IX-CRP-RANGO) > ZERO
118100        ADD 1 TO WKS-RACHA-COLOR-ACTUAL
118200        IF WKS-RACHA-COLOR-ACTUAL >= 5
118300           MOVE 'S' TO WKS-HAY-ESCALERA-COLOR
118400           SET WKS-ESCALERA-COLOR-ALTA TO IX-CRP-RANGO
118500        END-IF
118600     ELSE
118700        MOVE ZERO TO WKS-RACHA-COLOR-ACTUAL
118800     END-IF.
118900 309-EXTIENDE-RACHA-COLOR-E. EXIT.
119000*
119100******************************************************************
119200*    310 - DECIDE LA CATEGORIA DE LA MANO (1=MEJOR..9=PEOR)      *
119300*    MTTO ORD 1502 - REVISADO PARA CONTAR GRUPOS DE RANGO POR    *
119400*    TAMANO EN LUGAR DE CONCATENAR UN PERFIL NUMERICO, QUE       *
119500*    FALLABA CON PARES DE MANO SIN TABLERO Y CON SOBRANTES       *
119600******************************************************************
119700 310-CLASIFICA-CATEGORIA SECTION.
119800     MOVE ZERO TO WKS-RANGO-AUXILIAR
119900     MOVE ZERO TO WKS-CTA-GRUPOS-4 WKS-CTA-GRUPOS-3
120000     MOVE ZERO TO WKS-CTA-GRUPOS-2
120100     PERFORM 312-CUENTA-GRUPOS
120200         VARYING IX-RANGO FROM 1 BY 1 UNTIL IX-RANGO > 13
120300     EVALUATE TRUE
120400        WHEN SI-HAY-ESCALERA-COLOR
120500           MOVE 1 TO WKS-CATEGORIA-NUM
120600        WHEN WKS-CTA-GRUPOS-4 >= 1
120700           MOVE 2 TO WKS-CATEGORIA-NUM
120800        WHEN WKS-CTA-GRUPOS-3 >= 1 AND WKS-CTA-GRUPOS-2 >= 1
120900           MOVE 3 TO WKS-CATEGORIA-NUM
121000        WHEN WKS-CTA-GRUPOS-3 >= 2
121100           MOVE 3 TO WKS-CATEGORIA-NUM
121200        WHEN SI-HAY-COLOR
121300           MOVE 4 TO WKS-CATEGORIA-NUM
121400        WHEN SI-HAY-ESCALERA
121500           MOVE 5 TO WKS-CATEGORIA-NUM
121600        WHEN WKS-CTA-GRUPOS-3 >= 1
121700           MOVE 6 TO WKS-CATEGORIA-NUM
121800        WHEN WKS-CTA-GRUPOS-2 >= 2
121900           MOVE 7 TO WKS-CATEGORIA-NUM
122000        WHEN WKS-CTA-GRUPOS-2 = 1
122100           MOVE 8 TO WKS-CATEGORIA-NUM
122200        WHEN OTHER
122300           MOVE 9 TO WKS-CATEGORIA-NUM
122400     END-EVALUATE
122500     SET IX-CATG TO WKS-CATEGORIA-NUM
122600     MOVE WKS-TC-NOMBRE (IX-CATG) TO WKS-CATEGORIA-NOMBRE.
122700 310-CLASIFICA-CATEGORIA-E. EXIT.
122800*
122900******************************************************************
123000*    312 - CUENTA CUANTOS GRUPOS DE RANGO REPETIDO HAY DE CADA   *
123100*    TAMANO (CUATES, TRIOS, PARES), SIN IMPORTAR EL ORDEN EN     *
123200*    QUE SE RECORRAN LOS RANGOS. MTTO ORD 1502                   *
123300******************************************************************
123400 312-CUENTA-GRUPOS SECTION.
123500     IF WKS-CTA-RANGO (IX-RANGO) = 4
123600        ADD 1 TO WKS-CTA-GRUPOS-4
123700     END-IF
123800     IF WKS-CTA-RANGO (IX-RANGO) = 3
123900        ADD 1 TO WKS-CTA-GRUPOS-3
124000     END-IF
124100     IF WKS-CTA-RANGO (IX-RANGO) = 2
124200        ADD 1 TO WKS-CTA-GRUPOS-2
124300     END-IF.
124400 312-CUENTA-GRUPOS-E. EXIT.
124500*
124600******************************************************************
124700*    314 - SALVA EL RESULTADO Y LAS CARTAS DE LA MANO REAL       *
124800*    ANTES DE QUE EL SIMULADOR DE EQUITY (U2) REUTILICE LAS      *
124900*    MISMAS AREAS DE TRABAJO PARA LAS CORRIDAS DE PRUEBA         *
125000******************************************************************
125100 314-SALVA-MANO-BASE SECTION.
125200     MOVE WKS-CATEGORIA-NUM  TO WKS-CATEGORIA-NUM-FINAL
125300     MOVE WKS-CATEGORIA-NOMBRE TO WKS-TIPO-MANO-FINAL
125400     MOVE WKS-NUM-CARTAS-CONOCIDAS TO WKS-NUM-CARTAS-BASE-SALVA
125500     PERFORM 316-SALVA-UNA-CARTA-BASE
125600         VARYING IX-CBS FROM 1 BY 1
125700                 UNTIL IX-CBS > WKS-NUM-CARTAS-BASE-SALVA.
125800 314-SALVA-MANO-BASE-E. EXIT.
125900*
126000 316-SALVA-UNA-CARTA-BASE SECTION.
126100     SET IX-CARTA TO IX-CBS
126200     MOVE WKS-CT-RANGO-LETRA (IX-CARTA)
126300          TO WKS-CBS-RANGO-LETRA (IX-CBS)
126400     MOVE WKS-CT-PALO-LETRA (IX-CARTA)
126500          TO WKS-CBS-PALO-LETRA (IX-CBS).
126600 316-SALVA-UNA-CARTA-BASE-E. EXIT.
126700*
126800******************************************************************
126900*    320 - ARMA LOS KICKERS Y CALCULA EL PUNTAJE COMPARABLE      *
127000*    DE LA MANO (MENOR PUNTAJE = MANO MAS FUERTE)                *
127100******************************************************************
127200 320-CALCULA-PUNTAJE-MANO SECTION.
127300     MOVE ZERO TO WKS-KICKERS-ORDENADOS
127400     SET IX-KICKER TO 1
127500     PERFORM 322-TOMA-GRUPOS-DE-TAMANO
127600         VARYING WKS-CONTADOR-AUX FROM 4 BY -1
127700                 UNTIL WKS-CONTADOR-AUX < 1
127800     IF WKS-CATEGORIA-NUM = 5
127900        MOVE WKS-ESCALERA-ALTA TO WKS-KICKER (1)
128000     END-IF
128100     IF WKS-CATEGORIA-NUM = 1
128200        MOVE WKS-ESCALERA-COLOR-ALTA TO WKS-KICKER (1)
128300     END-IF
128400     COMPUTE WKS-PUNTAJE-MANO =
128500        WKS-CATEGORIA-NUM * 10000000000
128600        + WKS-KICKER (1) * 100000000
128700        + WKS-KICKER (2) * 1000000
128800        + WKS-KICKER (3) * 10000
128900        + WKS-KICKER (4) * 100
129000        + WKS-KICKER (5).
129100 320-CALCULA-PUNTAJE-MANO-E. EXIT.
129200*
129300 322-TOMA-GRUPOS-DE-TAMANO SECTION.
129400     PERFORM 324-TOMA-UN-RANGO
129500         VARYING IX-RANGO FROM 13 BY -1 UNTIL IX-RANGO < 1
129600                 OR IX-KICKER > 5.
129700 322-TOMA-GRUPOS-DE-TAMANO-E. EXIT.
129800*
129900 324-TOMA-UN-RANGO SECTION.
130000     IF WKS-CTA-RANGO (IX-RANGO) = WKS-CONTADOR-AUX
130100        AND IX-KICKER NOT > 5
130200        SET IX-CARTA TO IX-KICKER
130300        MOVE IX-RANGO TO WKS-KICKER (IX-CARTA)
130400        SET IX-KICKER UP BY 1
130500     END-IF.
130600 324-TOMA-UN-RANGO-E. EXIT.
130700*
130800******************************************************************
130900*   400 - ESTIMA WIN/TIE/LOSS POR SIMULACION DETERMINISTICA      *
131000*   DE 200 CORRIDAS (U2). ORD 1140 - PEDR (VER BITACORA)         *
131100******************************************************************
131200 400-ESTIMA-EQUITY SECTION.
131300     MOVE ZERO TO WKS-CTA-TRIALS-GANADOS
131400     MOVE ZERO TO WKS-CTA-TRIALS-EMPATADOS
131500     MOVE ZERO TO WKS-CTA-TRIALS-PERDIDOS
131600     PERFORM 402-CONSTRUYE-BARAJA-RESTANTE
131700     PERFORM 410-EJECUTA-UNA-CORRIDA
131800         VARYING WKS-CORRIDA-ACTUAL FROM 1 BY 1
131900                 UNTIL WKS-CORRIDA-ACTUAL > WKS-NUM-CORRIDAS
132000     COMPUTE WKS-PROB-GANAR ROUNDED =
132100             WKS-CTA-TRIALS-GANADOS / WKS-NUM-CORRIDAS
132200     COMPUTE WKS-PROB-EMPATAR ROUNDED =
132300             WKS-CTA-TRIALS-EMPATADOS / WKS-NUM-CORRIDAS
132400     COMPUTE WKS-PROB-PERDER ROUNDED =
132500             WKS-CTA-TRIALS-PERDIDOS / WKS-NUM-CORRIDAS
132600     COMPUTE WKS-EQUITY-CRUDA ROUNDED =
132700             WKS-PROB-GANAR + (WKS-PROB-EMPATAR / 2).
132800 400-ESTIMA-EQUITY-E. EXIT.
132900*
133000******************************************************************
133100*    402 - ARMA LA BARAJA DE 52 CARTAS MENOS LAS YA CONOCIDAS    *
133200******************************************************************
133300 402-CONSTRUYE-BARAJA-RESTANTE SECTION.
133400     MOVE ZERO TO WKS-NUM-CARTAS-RESTANTES
133500     PERFORM 404-PRUEBA-UN-RANGO
133600         VARYING IX-ORDEN FROM 1 BY 1 UNTIL IX-ORDEN > 13.
133700 402-CONSTRUYE-BARAJA-RESTANTE-E. EXIT.
133800*
133900 404-PRUEBA-UN-RANGO SECTION.
134000     PERFORM 406-PRUEBA-UNA-CARTA
134100         VARYING IX-PALOG FROM 1 BY 1 UNTIL IX-PALOG > 4.
134200 404-PRUEBA-UN-RANGO-E. EXIT.
134300*
134400 406-PRUEBA-UNA-CARTA SECTION.
134500     MOVE 'N' TO WKS-CARTA-YA-USADA
134600     PERFORM 408-COMPARA-CONTRA-BASE
134700         VARYING IX-CBS FROM 1 BY 1
134800                 UNTIL IX-CBS > WKS-NUM-CARTAS-BASE-SALVA
134900     IF NOT CARTA-YA-ESTA-USADA
135000        ADD 1 TO WKS-NUM-CARTAS-RESTANTES
135100        SET IX-BARAJA TO WKS-NUM-CARTAS-RESTANTES
135200        MOVE WKS-OR-LETRA (IX-ORDEN)
135300             TO WKS-BR-RANGO-LETRA (IX-BARAJA)
135400        MOVE WKS-PL-LETRA (IX-PALOG)
135500             TO WKS-BR-PALO-LETRA (IX-BARAJA)
135600     END-IF.
135700 406-PRUEBA-UNA-CARTA-E. EXIT.
135800*
135900 408-COMPARA-CONTRA-BASE SECTION.
136000     IF WKS-OR-LETRA (IX-ORDEN) = WKS-CBS-RANGO-LETRA (IX-CBS)
136100        AND WKS-PL-LETRA (IX-PALOG) = WKS-CBS-PALO-LETRA (IX-CBS)
136200        MOVE 'S' TO WKS-CARTA-YA-USADA
136300     END-IF.
136400 408-COMPARA-CONTRA-BASE-E. EXIT.
136500*
136600******************************************************************
136700*   410 - EJECUTA UNA CORRIDA: REPARTE EL RESTO DEL TABLERO Y    *
136800*   LAS MANOS DE LOS OPONENTES POR ROTACION SOBRE LA BARAJA      *
136900*   RESTANTE (DESPLAZAMIENTO = NUMERO DE CORRIDA MOD RESTANTES), *
137000*   Y COMPARA PUNTAJES (MENOR = MAS FUERTE)                      *
137100******************************************************************
137200 410-EJECUTA-UNA-CORRIDA SECTION.
137300     MOVE ZERO TO WKS-IX-CARTA-DECK
137400     MOVE WKS-CORRIDA-ACTUAL TO WKS-SUMA-INDICE
137500     DIVIDE WKS-SUMA-INDICE BY WKS-NUM-CARTAS-RESTANTES
137600         GIVING WKS-COCIENTE-AUX REMAINDER WKS-DESPLAZAMIENTO
137700     PERFORM 411-ARMA-TABLERO-COMPLETO-TRIAL
137800     PERFORM 412-ARMA-MANO-JUGADOR-TRIAL
137900     PERFORM 420-ARMA-MEJOR-MANO-OPONENTE
138000     EVALUATE TRUE
138100        WHEN WKS-PUNTAJE-JUGADOR-TRIAL < WKS-MEJOR-OPONENTE-TRIAL
138200           ADD 1 TO WKS-CTA-TRIALS-GANADOS
138300        WHEN WKS-PUNTAJE-JUGADOR-TRIAL = WKS-MEJOR-OPONENTE-TRIAL
138400           ADD 1 TO WKS-CTA-TRIALS-EMPATADOS
138500        WHEN OTHER
138600           ADD 1 TO WKS-CTA-TRIALS-PERDIDOS
138700     END-EVALUATE.
138800 410-EJECUTA-UNA-CORRIDA-E. EXIT.
138900*
139000 411-ARMA-TABLERO-COMPLETO-TRIAL SECTION.
139100     COMPUTE WKS-CARTAS-NECESARIAS = 5 - PKRQ-NUM-CARTAS-TABLERO
139200     PERFORM 413-COPIA-CARTA-TABLERO-BASE
139300         VARYING IX-TCT FROM 1 BY 1
139400                 UNTIL IX-TCT > PKRQ-NUM-CARTAS-TABLERO
139500     IF WKS-CARTAS-NECESARIAS > ZERO
139600        ADD 1 TO IX-TCT
139700        PERFORM 415-COMPLETA-UNA-CARTA-TABLERO
139800            VARYING IX-TCT FROM IX-TCT BY 1 UNTIL IX-TCT > 5
139900     END-IF.
140000 411-ARMA-TABLERO-COMPLETO-TRIAL-E. EXIT.
140100*
140200 413-COPIA-CARTA-TABLERO-BASE SECTION.
140300     SET IX-CBS TO IX-TCT
140400     ADD 2 TO IX-CBS
140500     MOVE WKS-CBS-RANGO-LETRA (IX-CBS)
140600          TO WKS-TCT-RANGO-LETRA (IX-TCT)
140700     MOVE WKS-CBS-PALO-LETRA  (IX-CBS)
140800          TO WKS-TCT-PALO-LETRA  (IX-TCT).
140900 413-COPIA-CARTA-TABLERO-BASE-E. EXIT.
141000*
141100 415-COMPLETA-UNA-CARTA-TABLERO SECTION.
141200     PERFORM 414-SIGUIENTE-CARTA-BARAJA
141300     MOVE WKS-CARTA-DECK-RANGO TO WKS-TCT-RANGO-LETRA (IX-TCT)
141400     MOVE WKS-CARTA-DECK-PALO  TO WKS-TCT-PALO-LETRA  (IX-TCT).
141500 415-COMPLETA-UNA-CARTA-TABLERO-E. EXIT.
141600*
141700******************************************************************
141800*    414 - SIRVE LA SIGUIENTE CARTA DE LA BARAJA RESTANTE,       *
141900*    ROTANDO POR EL DESPLAZAMIENTO DE ESTA CORRIDA (SIN USAR     *
142000*    NUMEROS ALEATORIOS, VER REGLA DE NEGOCIO U2)                *
142100******************************************************************
142200 414-SIGUIENTE-CARTA-BARAJA SECTION.
142300     ADD WKS-DESPLAZAMIENTO WKS-IX-CARTA-DECK
142400         GIVING WKS-SUMA-INDICE
142500     DIVIDE WKS-SUMA-INDICE BY WKS-NUM-CARTAS-RESTANTES
142600         GIVING WKS-COCIENTE-AUX REMAINDER WKS-INDICE-BARAJA
142700     ADD 1 TO WKS-INDICE-BARAJA
142800     SET IX-BARAJA TO WKS-INDICE-BARAJA
142900     MOVE WKS-BR-RANGO-LETRA (IX-BARAJA) TO WKS-CARTA-DECK-RANGO
143000     MOVE WKS-BR-PALO-LETRA  (IX-BARAJA) TO WKS-CARTA-DECK-PALO
143100     ADD 1 TO WKS-IX-CARTA-DECK.
143200 414-SIGUIENTE-CARTA-BARAJA-E. EXIT.
143300*
143400 412-ARMA-MANO-JUGADOR-TRIAL SECTION.
143500     MOVE 2 TO WKS-NUM-CARTAS-CONOCIDAS
143600     MOVE WKS-CBS-RANGO-LETRA (1) TO WKS-CT-RANGO-LETRA (1)
143700     MOVE WKS-CBS-PALO-LETRA  (1) TO WKS-CT-PALO-LETRA  (1)
143800     MOVE WKS-CBS-RANGO-LETRA (2) TO WKS-CT-RANGO-LETRA (2)
143900     MOVE WKS-CBS-PALO-LETRA  (2) TO WKS-CT-PALO-LETRA  (2)
144000     PERFORM 417-AGREGA-CARTA-DEL-TABLERO
144100         VARYING IX-TCT FROM 1 BY 1 UNTIL IX-TCT > 5
144200     PERFORM 300-EVALUA-MEJOR-MANO
144300     MOVE WKS-PUNTAJE-MANO TO WKS-PUNTAJE-JUGADOR-TRIAL.
144400 412-ARMA-MANO-JUGADOR-TRIAL-E. EXIT.
144500*
144600 417-AGREGA-CARTA-DEL-TABLERO SECTION.
144700     ADD 1 TO WKS-NUM-CARTAS-CONOCIDAS
144800     SET IX-CARTA TO WKS-NUM-CARTAS-CONOCIDAS
144900     MOVE WKS-TCT-RANGO-LETRA (IX-TCT)
145000          TO WKS-CT-RANGO-LETRA (IX-CARTA)
145100     MOVE WKS-TCT-PALO-LETRA  (IX-TCT)
145200          TO WKS-CT-PALO-LETRA  (IX-CARTA).
145300 417-AGREGA-CARTA-DEL-TABLERO-E. EXIT.
145400*
145500 420-ARMA-MEJOR-MANO-OPONENTE SECTION.
145600     MOVE 99999999999 TO WKS-MEJOR-OPONENTE-TRIAL
145700     PERFORM 422-EVALUA-UN-OPONENTE
145800         VARYING WKS-IX-OPONENTE FROM 1 BY 1
145900                 UNTIL WKS-IX-OPONENTE > WKS-NUM-OPONENTES.
146000 420-ARMA-MEJOR-MANO-OPONENTE-E. EXIT.
146100*
146200 422-EVALUA-UN-OPONENTE SECTION.
146300     PERFORM 414-SIGUIENTE-CARTA-BARAJA
146400     MOVE WKS-CARTA-DECK-RANGO TO WKS-CT-RANGO-LETRA (1)
146500     MOVE WKS-CARTA-DECK-PALO  TO WKS-CT-PALO-LETRA  (1)
146600     PERFORM 414-SIGUIENTE-CARTA-BARAJA
146700     MOVE WKS-CARTA-DECK-RANGO TO WKS-CT-RANGO-LETRA (2)
146800     MOVE WKS-CARTA-DECK-PALO  TO WKS-CT-PALO-LETRA  (2)
146900     MOVE 2 TO WKS-NUM-CARTAS-CONOCIDAS
147000     PERFORM 417-AGREGA-CARTA-DEL-TABLERO
147100         VARYING IX-TCT FROM 1 BY 1 UNTIL IX-TCT > 5
147200     PERFORM 300-EVALUA-MEJOR-MANO
147300     MOVE WKS-PUNTAJE-MANO TO WKS-PUNTAJE-OPONENTE-TRIAL
147400     IF WKS-PUNTAJE-OPONENTE-TRIAL < WKS-MEJOR-OPONENTE-TRIAL
147500        MOVE WKS-PUNTAJE-OPONENTE-TRIAL
147600             TO WKS-MEJOR-OPONENTE-TRIAL
147700     END-IF.
147800 422-EVALUA-UN-OPONENTE-E. EXIT.
147900*
148000******************************************************************
148100*   500 - ODDS DE BOTE (U3). BET-TO-CALL = STACK X 0.10.         *
148200*   SI EL BET ES CERO SE DEVUELVE EL MAXIMO DEL CAMPO            *
148300*   ORD 1188 - JLRV (VER BITACORA)                               *
148400******************************************************************
148500 500-CALCULA-POT-ODDS SECTION.
148600     COMPUTE WKS-BET-TO-CALL ROUNDED = WKS-STACK-SIZE * 0.10
148700     IF WKS-BET-TO-CALL NOT > ZERO
148800        MOVE 99999.99 TO WKS-ODDS-BOTE
148900     ELSE
149000        COMPUTE WKS-ODDS-BOTE ROUNDED =
149100                WKS-POT-SIZE / WKS-BET-TO-CALL
149200     END-IF.
149300 500-CALCULA-POT-ODDS-E. EXIT.
149400*
149500******************************************************************
149600*   510 - ODDS IMPLICITAS. GANANCIA POTENCIAL = STACK X 0.5      *
149700******************************************************************
149800 510-CALCULA-ODDS-IMPLICITAS SECTION.
149900     COMPUTE WKS-GANANCIA-POTENCIAL ROUNDED = WKS-STACK-SIZE * 0.5
150000     IF WKS-BET-TO-CALL NOT > ZERO
150100        MOVE 99999.99 TO WKS-ODDS-IMPLICITAS
150200     ELSE
150300        COMPUTE WKS-ODDS-IMPLICITAS ROUNDED =
150400           (WKS-POT-SIZE + WKS-GANANCIA-POTENCIAL)
150500           * WKS-EQUITY-CRUDA / WKS-BET-TO-CALL
150600     END-IF.
150700 510-CALCULA-ODDS-IMPLICITAS-E. EXIT.
150800*
150900******************************************************************
151000*   520 - EQUITY DE FOLD = FRECUENCIA DE FOLD AL CBET X BOTE     *
151100******************************************************************
151200 520-CALCULA-EQUITY-FOLD SECTION.
151300     COMPUTE WKS-EQUITY-FOLD ROUNDED =
151400             WKS-OPP-FOLD-CBET * WKS-POT-SIZE.
151500 520-CALCULA-EQUITY-FOLD-E. EXIT.
151600*
151700******************************************************************
151800*   530 - VALOR ESPERADO. WIN=EQUITY CRUDA, EMPATE FIJO EN .05   *
151900*   BET = STACK X 0.10                                           *
152000******************************************************************
152100 530-CALCULA-VALOR-ESPERADO SECTION.
152200     MOVE 0.05 TO WKS-PROB-EMPATAR-VE
152300     COMPUTE WKS-VALOR-ESPERADO ROUNDED =
152400        (WKS-EQUITY-CRUDA * WKS-POT-SIZE)
152500        + (WKS-PROB-EMPATAR-VE * (WKS-POT-SIZE / 2))
152600        - ((1 - WKS-EQUITY-CRUDA - WKS-PROB-EMPATAR-VE)
152700           * WKS-BET-TO-CALL).
152800 530-CALCULA-VALOR-ESPERADO-E. EXIT.
152900*
153000******************************************************************
153100*   540 - FRECUENCIA DE DEFENSA MINIMA = BOTE / (BOTE + BET)     *
153200******************************************************************
153300 540-CALCULA-FRECUENCIA-DEFENSA SECTION.
153400     IF WKS-BET-TO-CALL NOT > ZERO
153500        MOVE ZERO TO WKS-FREC-DEFENSA-MINIMA
153600     ELSE
153700        COMPUTE WKS-FREC-DEFENSA-MINIMA ROUNDED =
153800           WKS-POT-SIZE / (WKS-POT-SIZE + WKS-BET-TO-CALL)
153900     END-IF.
154000 540-CALCULA-FRECUENCIA-DEFENSA-E. EXIT.
154100*
154200******************************************************************
154300*   550 - TAMANO DE APUESTA OPTIMO (BOTE X .75) X (FUERZA X 1.5) *
154400*   X (1 - RANGO DE CALL DEL OPONENTE X .3). ORD 1201 - JLRV     *
154500******************************************************************
154600*   ESTA ES LA FORMULA DE BIBLIOTECA DEL TAMANO OPTIMO DE APUESTA
154700*   (U3); NO ALIMENTA DIRECTAMENTE EL CAMPO DE SALIDA, QUE LO FIJA
154800*   EL ARBOL DE DECISION DEL PARRAFO 860 (VER BITACORA ORD 1418)
154900 550-CALCULA-TAMANO-APUESTA SECTION.
155000     COMPUTE WKS-APUESTA-OPTIMA-LIB ROUNDED =
155100        (WKS-POT-SIZE * 0.75)
155200        * (WKS-EQUITY-AJUSTADA * 1.5)
155300        * (1 - (WKS-OPP-VPIP * 0.3)).
155400 550-CALCULA-TAMANO-APUESTA-E. EXIT.
155500*
155600******************************************************************
155700*   560 - FRECUENCIA DE FAROL = BOTE / TAMANO DE APUESTA         *
155800*   ORD 1301 - JLRV, CORRIGE DIVISION ENTRE CERO                *
155900******************************************************************
156000 560-CALCULA-FRECUENCIA-FAROL SECTION.
156100     IF WKS-TAMANO-APUESTA NOT > ZERO
156200        MOVE ZERO TO WKS-FRECUENCIA-FAROL
156300     ELSE
156400        COMPUTE WKS-FRECUENCIA-FAROL ROUNDED =
156500           WKS-POT-SIZE / WKS-TAMANO-APUESTA
156600     END-IF.
156700 560-CALCULA-FRECUENCIA-FAROL-E. EXIT.
156800*
156900******************************************************************
157000*   570 - COMBINACIONES POSIBLES SEGUN CATEGORIA DE MANO (U3)   *
157100*   LA ESCALERA DE COLOR CON A DE ALTA ES LA ESCALERA REAL,      *
157200*   QUE TIENE SOLO 4 COMBINACIONES EN LUGAR DE 36               *
157300*   MTTO ORD 1504 - JLRV, LA ALTA DE LA ESCALERA DE COLOR SE     *
157400*   TOMABA DE LA ESCALERA GENERAL (WKS-ESCALERA-ALTA), QUE       *
157500*   PUEDE VENIR DE UNA ESCALERA DE OTRO PALO Y REPORTABA         *
157600*   ESCALERA REAL DONDE SOLO HABIA ESCALERA DE COLOR             *
157700******************************************************************
157800 570-BUSCA-COMBINACIONES-MANO SECTION.
157900     SET IX-CATG TO WKS-CATEGORIA-NUM-FINAL
158000     MOVE WKS-TC-COMBINACIONES (IX-CATG)
158100          TO WKS-COMBINACIONES-MANO
158200     IF WKS-CATEGORIA-NUM-FINAL = 1
158300        AND WKS-ESCALERA-COLOR-ALTA = 13
158400        MOVE 4 TO WKS-COMBINACIONES-MANO
158500     END-IF.
158600 570-BUSCA-COMBINACIONES-MANO-E. EXIT.
158700*
158800******************************************************************
158900*   580 - CANTIDAD DE OUTS ESTIMADOS SEGUN CATEGORIA DE MANO     *
159000******************************************************************
159100 580-BUSCA-OUTS-ESTIMADOS SECTION.
159200     SET IX-CATG TO WKS-CATEGORIA-NUM-FINAL
159300     MOVE WKS-TC-OUTS-EST (IX-CATG) TO WKS-OUTS-ESTIMADOS.
159400 580-BUSCA-OUTS-ESTIMADOS-E. EXIT.
159500*
159600******************************************************************
159700*   590 - AJUSTE DE COMBINACIONES POR CARTAS YA RETIRADAS        *
159800******************************************************************
159900 590-AJUSTA-POR-CARTAS-RETIRADAS SECTION.
160000     COMPUTE WKS-COMBIN-AJUSTADAS ROUNDED =
160100        WKS-COMBINACIONES-MANO
160200        * (52 - WKS-NUM-CARTAS-CONOCIDAS) / 52.
160300 590-AJUSTA-POR-CARTAS-RETIRADAS-E. EXIT.
160400*
160500******************************************************************
160600*   595 - ODDS IMPLICITAS INVERSAS. TEXTURA Y POSICION SEGUN     *
160700*   TABLA FIJA (ORD 1201 - JLRV)                                 *
160800******************************************************************
160900 595-CALCULA-ODDS-IMPLIC-INVERSA SECTION.
161000     EVALUATE WKS-TEXTURA-TABLERO
161100        WHEN 'DRY'         MOVE 0.05 TO WKS-AJUSTE-TEXTURA
161200        WHEN 'WET'         MOVE 0.15 TO WKS-AJUSTE-TEXTURA
161300        WHEN 'COORDINATED' MOVE 0.20 TO WKS-AJUSTE-TEXTURA
161400        WHEN OTHER         MOVE 0.10 TO WKS-AJUSTE-TEXTURA
161500     END-EVALUATE
161600     EVALUATE WKS-POSICION
161700        WHEN 'EA' MOVE 0.05 TO WKS-AJUSTE-POSIC-ODDS
161800        WHEN 'MI' MOVE 0.03 TO WKS-AJUSTE-POSIC-ODDS
161900        WHEN 'LA' MOVE 0.01 TO WKS-AJUSTE-POSIC-ODDS
162000        WHEN OTHER MOVE 0.03 TO WKS-AJUSTE-POSIC-ODDS
162100     END-EVALUATE
162200     COMPUTE WKS-ODDS-IMPLIC-INVERSA ROUNDED =
162300        0.10 + WKS-AJUSTE-TEXTURA + WKS-AJUSTE-POSIC-ODDS
162400        - (WKS-EQUITY-CRUDA * 0.10).
162500 595-CALCULA-ODDS-IMPLIC-INVERSA-E. EXIT.
162600*
162700******************************************************************
162800*   600 - AJUSTE DE EQUITY POR POSICION, SPR Y AGRESION DEL      *
162900*   OPONENTE (U4). CALCULA TAMBIEN VALOR DE SHOWDOWN Y DE FAROL  *
163000*   ORD 1244 - PEDR (VER BITACORA)                               *
163100*   MTTO 20/03/2004 JLRV ORD 1244 - SE CORRIGE LA TABLA DE       *
163200*   POSICION A SEIS ENTRADAS (SB/BB) Y LOS AJUSTES DE SPR Y      *
163300*   AGRESION QUEDAN CONDICIONADOS A LA EQUITY CRUDA, TAL COMO    *
163400*   LO EXIGE EL AREA DE NEGOCIO (VER BITACORA)                   *
163500******************************************************************
163600 600-AJUSTA-EQUITY SECTION.
163700     EVALUATE WKS-POSICION
163800        WHEN 'EA' MOVE -0.05 TO WKS-AJUSTE-POSICION
163900        WHEN 'MI' MOVE  0.00 TO WKS-AJUSTE-POSICION
164000        WHEN 'LA' MOVE  0.05 TO WKS-AJUSTE-POSICION
164100        WHEN 'BU' MOVE  0.08 TO WKS-AJUSTE-POSICION
164200        WHEN 'SB' MOVE -0.03 TO WKS-AJUSTE-POSICION
164300        WHEN 'BB' MOVE -0.02 TO WKS-AJUSTE-POSICION
164400        WHEN OTHER MOVE 0.00 TO WKS-AJUSTE-POSICION
164500     END-EVALUATE
164600     IF WKS-POT-SIZE NOT > ZERO
164700        MOVE 10 TO WKS-SPR
164800     ELSE
164900        COMPUTE WKS-SPR ROUNDED = WKS-STACK-SIZE / WKS-POT-SIZE
165000     END-IF
165100     EVALUATE TRUE
165200        WHEN WKS-SPR < 1
165300           IF WKS-EQUITY-CRUDA > 0.7
165400              MOVE  0.05 TO WKS-AJUSTE-SPR
165500           ELSE
165600              MOVE -0.05 TO WKS-AJUSTE-SPR
165700           END-IF
165800        WHEN WKS-SPR > 10
165900           IF WKS-EQUITY-CRUDA < 0.3
166000              MOVE -0.02 TO WKS-AJUSTE-SPR
166100           ELSE
166200              MOVE  0.02 TO WKS-AJUSTE-SPR
166300           END-IF
166400        WHEN OTHER
166500           MOVE  0.00 TO WKS-AJUSTE-SPR
166600     END-EVALUATE
166700     EVALUATE TRUE
166800        WHEN WKS-OPP-AGRESION > 0.7
166900           IF WKS-EQUITY-CRUDA < 0.6
167000              MOVE -0.03 TO WKS-AJUSTE-AGRESION
167100           ELSE
167200              MOVE  0.02 TO WKS-AJUSTE-AGRESION
167300           END-IF
167400        WHEN WKS-OPP-AGRESION < 0.3
167500           IF WKS-EQUITY-CRUDA > 0.4
167600              MOVE  0.02 TO WKS-AJUSTE-AGRESION
167700           ELSE
167800              MOVE -0.01 TO WKS-AJUSTE-AGRESION
167900           END-IF
168000        WHEN OTHER
168100           MOVE  0.00 TO WKS-AJUSTE-AGRESION
168200     END-EVALUATE
168300     COMPUTE WKS-EQUITY-AJUST-SGN ROUNDED =
168400        WKS-EQUITY-CRUDA + WKS-AJUSTE-POSICION
168500        + WKS-AJUSTE-SPR + WKS-AJUSTE-AGRESION
168600     IF WKS-EQUITY-AJUST-SGN < ZERO
168700        MOVE ZERO TO WKS-EQUITY-AJUST-SGN
168800     END-IF
168900     IF WKS-EQUITY-AJUST-SGN > 1
169000        MOVE 1 TO WKS-EQUITY-AJUST-SGN
169100     END-IF
169200     MOVE WKS-EQUITY-AJUST-SGN TO WKS-EQUITY-AJUSTADA
169300     COMPUTE WKS-VALOR-SHOWDOWN ROUNDED =
169400        WKS-EQUITY-AJUSTADA * 0.8
169500     MOVE 0.10 TO WKS-AJUSTE-BOTON-FAROL
169600     IF WKS-POSICION = 'BU' OR WKS-POSICION = 'LA'
169700        ADD 0.05 TO WKS-AJUSTE-BOTON-FAROL
169800     END-IF
169900     COMPUTE WKS-VALOR-FAROL-SGN ROUNDED =
170000        WKS-AJUSTE-BOTON-FAROL
170100        + ((WKS-OPP-FOLD-CBET - 0.5) * 0.2)
170200     IF WKS-VALOR-FAROL-SGN < ZERO
170300        MOVE ZERO TO WKS-VALOR-FAROL-SGN
170400     END-IF
170500     IF WKS-VALOR-FAROL-SGN > 0.5
170600        MOVE 0.5 TO WKS-VALOR-FAROL-SGN
170700     END-IF
170800     MOVE WKS-VALOR-FAROL-SGN TO WKS-VALOR-FAROL.
170900 600-AJUSTA-EQUITY-E. EXIT.
171000*
171100******************************************************************
171200*   650/653 - ANALIZADOR DE RANGOS (U5). EL RANGO SE PARTE EN    *
171300*   TOKENS SEPARADOS POR COMA MEDIANTE UN PUNTERO DE UNSTRING    *
171400*   QUE AVANZA SOBRE EL CAMPO FUENTE HASTA AGOTARLO (ON          *
171500*   OVERFLOW). LOS TOKENS TERMINADOS EN '+' O CON GUION PASAN    *
171600*   SIN EXPANDIR, TAL COMO EL SISTEMA ORIGEN.                    *
171700*   ORD 1230 - PEDR (VER BITACORA)                               *
171800*   MTTO 06/1998 JLRV ORD 1355 - SE AMPLIA LA TABLA DE TOKENS DE *
171900*   6 A 26 POSICIONES Y SE REESCRIBE EL PARSEO CON PUNTERO PARA  *
172000*   SOPORTAR EL RANGO "FLOJO" DE OPONENTE (26 MANOS) Y EL NUEVO  *
172100*   SEGUNDO RANGO A PARSEAR (RANGO DEL OPONENTE)                 *
172200******************************************************************
172300 650-PARSEA-RANGO SECTION.
172400     MOVE ZERO TO WKS-CTA-MANOS-RANGO-A
172500     MOVE SPACES TO WKS-TOKENS-RANGO
172600     MOVE 1 TO WKS-PTR-RANGO
172700     MOVE 'N' TO WKS-SW-FIN-TOKENS
172800     PERFORM 651-EXTRAE-TOKEN-RANGO-A
172900        VARYING IX-TOKEN FROM 1 BY 1
173000           UNTIL IX-TOKEN > 26 OR FIN-TOKENS-RANGO.
173100 650-PARSEA-RANGO-E. EXIT.
173200*
173300 651-EXTRAE-TOKEN-RANGO-A SECTION.
173400     UNSTRING WKS-RANGO-A-PARSEAR DELIMITED BY ','
173500        INTO WKS-TOKEN-RANGO (IX-TOKEN)
173600        WITH POINTER WKS-PTR-RANGO
173700        ON OVERFLOW
173800           SET FIN-TOKENS-RANGO TO TRUE
173900     END-UNSTRING
174000     IF NOT FIN-TOKENS-RANGO
174100        AND WKS-TOKEN-RANGO (IX-TOKEN) NOT = SPACES
174200        ADD 1 TO WKS-CTA-MANOS-RANGO-A
174300     END-IF.
174400 651-EXTRAE-TOKEN-RANGO-A-E. EXIT.
174500*
174600 653-PARSEA-RANGO-OPONENTE SECTION.
174700     MOVE ZERO TO WKS-CTA-MANOS-RANGO-B
174800     MOVE SPACES TO WKS-TOKENS-RANGO
174900     MOVE 1 TO WKS-PTR-RANGO
175000     MOVE 'N' TO WKS-SW-FIN-TOKENS
175100     PERFORM 654-EXTRAE-TOKEN-RANGO-B
175200        VARYING IX-TOKEN FROM 1 BY 1
175300           UNTIL IX-TOKEN > 26 OR FIN-TOKENS-RANGO.
175400 653-PARSEA-RANGO-OPONENTE-E. EXIT.
175500*
175600 654-EXTRAE-TOKEN-RANGO-B SECTION.
175700     UNSTRING WKS-RANGO-B-PARSEAR DELIMITED BY ','
175800        INTO WKS-TOKEN-RANGO (IX-TOKEN)
175900        WITH POINTER WKS-PTR-RANGO
176000        ON OVERFLOW
176100           SET FIN-TOKENS-RANGO TO TRUE
176200     END-UNSTRING
176300     IF NOT FIN-TOKENS-RANGO
176400        AND WKS-TOKEN-RANGO (IX-TOKEN) NOT = SPACES
176500        ADD 1 TO WKS-CTA-MANOS-RANGO-B
176600     END-IF.
176700 654-EXTRAE-TOKEN-RANGO-B-E. EXIT.
176800*
176900******************************************************************
177000*   660 - EQUITY DE RANGO CONTRA RANGO. CADA PAR VALE .5 (VALOR  *
177100*   PLACEHOLDER DEL SISTEMA ORIGEN); CERO SI ALGUN RANGO ESTA    *
177200*   VACIO. QUEDA COMO DATO DE APOYO, VER 720                     *
177300******************************************************************
177400 660-EQUITY-RANGO-VS-RANGO SECTION.
177500     IF WKS-CTA-MANOS-RANGO-A = ZERO
177600        OR WKS-CTA-MANOS-RANGO-B = ZERO
177700        MOVE ZERO TO WKS-EQUITY-RANGO-VS-RANGO
177800     ELSE
177900        MOVE WKS-EQUITY-POR-PAR TO WKS-EQUITY-RANGO-VS-RANGO
178000     END-IF.
178100 660-EQUITY-RANGO-VS-RANGO-E. EXIT.
178200*
178300******************************************************************
178400*   700/701 - FUERZA DE UN RANGO (U6). PROMEDIO DE LA FUERZA GTO *
178500*   PREFLOP DE CADA MANO DEL RANGO (0.30 SI NO ESTA EN LA TABLA) *
178600******************************************************************
178700 700-CALCULA-FUERZA-RANGO SECTION.
178800     MOVE ZERO TO WKS-SUMA-FUERZA-RANGO WKS-CTA-FUERZA-RANGO
178900     IF WKS-CTA-MANOS-RANGO-A > ZERO
179000        PERFORM 702-SUMA-FUERZA-DE-TOKEN
179100           VARYING IX-TOKEN FROM 1 BY 1
179200              UNTIL IX-TOKEN > WKS-CTA-MANOS-RANGO-A
179300     END-IF
179400     IF WKS-CTA-FUERZA-RANGO = ZERO
179500        MOVE WKS-FUERZA-DEFECTO TO WKS-FUERZA-RANGO-PROPIO
179600     ELSE
179700        COMPUTE WKS-FUERZA-RANGO-PROPIO ROUNDED =
179800           WKS-SUMA-FUERZA-RANGO / WKS-CTA-FUERZA-RANGO
179900     END-IF.
180000 700-CALCULA-FUERZA-RANGO-E. EXIT.
180100*
180200 701-CALCULA-FUERZA-RANGO-OPONEN SECTION.
180300     MOVE ZERO TO WKS-SUMA-FUERZA-RANGO WKS-CTA-FUERZA-RANGO
180400     IF WKS-CTA-MANOS-RANGO-B > ZERO
180500        PERFORM 702-SUMA-FUERZA-DE-TOKEN
180600           VARYING IX-TOKEN FROM 1 BY 1
180700              UNTIL IX-TOKEN > WKS-CTA-MANOS-RANGO-B
180800     END-IF
180900     IF WKS-CTA-FUERZA-RANGO = ZERO
181000        MOVE WKS-FUERZA-DEFECTO TO WKS-FUERZA-RANGO-OPONEN
181100     ELSE
181200        COMPUTE WKS-FUERZA-RANGO-OPONEN ROUNDED =
181300           WKS-SUMA-FUERZA-RANGO / WKS-CTA-FUERZA-RANGO
181400     END-IF.
181500 701-CALCULA-FUERZA-RANGO-OPONEN-E. EXIT.
181600*
181700 702-SUMA-FUERZA-DE-TOKEN SECTION.
181800     IF WKS-TOKEN-RANGO (IX-TOKEN) NOT = SPACES
181900        ADD 1 TO WKS-CTA-FUERZA-RANGO
182000        PERFORM 704-BUSCA-FUERZA-GTO
182100        ADD WKS-FUERZA-TOKEN-AUX TO WKS-SUMA-FUERZA-RANGO
182200     END-IF.
182300 702-SUMA-FUERZA-DE-TOKEN-E. EXIT.
182400*
182500 704-BUSCA-FUERZA-GTO SECTION.
182600     MOVE WKS-FUERZA-DEFECTO TO WKS-FUERZA-TOKEN-AUX
182700     PERFORM 706-COMPARA-CONTRA-FUERZA-GTO
182800        VARYING IX-FUERZA FROM 1 BY 1 UNTIL IX-FUERZA > 53.
182900 704-BUSCA-FUERZA-GTO-E. EXIT.
183000*
183100 706-COMPARA-CONTRA-FUERZA-GTO SECTION.
183200     IF WKS-FG-CODIGO (IX-FUERZA) = WKS-TOKEN-RANGO (IX-TOKEN)
183300        MOVE WKS-FG-FUERZA (IX-FUERZA) TO WKS-FUERZA-TOKEN-AUX
183400     END-IF.
183500 706-COMPARA-CONTRA-FUERZA-GTO-E. EXIT.
183600*
183700******************************************************************
183800*   710 - MEZCLA DE ACCIONES GTO (U6). LA NORMALIZACION SE       *
183900*   REPLICA TAL CUAL EL SISTEMA ORIGEN, INCLUSO CUANDO PRODUCE   *
184000*   VALORES NEGATIVOS (VER BITACORA, ORD 1244 - JLRV)            *
184100******************************************************************
184200 710-CALCULA-MEZCLA-GTO SECTION.
184300     MOVE ZERO TO WKS-GTO-FOLD WKS-GTO-CALL WKS-GTO-RAISE
184400     IF WKS-POSICION = 'BU' OR WKS-POSICION = 'LA'
184500        ADD 0.1 TO WKS-GTO-RAISE
184600     END-IF
184700     IF WKS-BIG-BLIND + WKS-SMALL-BLIND > ZERO
184800        COMPUTE WKS-PROFUNDIDAD-BB ROUNDED =
184900           WKS-STACK-SIZE / (WKS-SMALL-BLIND + WKS-BIG-BLIND)
185000     ELSE
185100        MOVE ZERO TO WKS-PROFUNDIDAD-BB
185200     END-IF
185300     IF WKS-PROFUNDIDAD-BB < 20
185400        ADD 0.1 TO WKS-GTO-FOLD
185500        ADD 0.1 TO WKS-GTO-RAISE
185600        SUBTRACT 0.2 FROM WKS-GTO-CALL
185700     END-IF
185800     COMPUTE WKS-GTO-SUMA =
185900        WKS-GTO-FOLD + WKS-GTO-CALL + WKS-GTO-RAISE
186000     IF WKS-GTO-SUMA > ZERO
186100        COMPUTE WKS-GTO-FOLD ROUNDED =
186200           WKS-GTO-FOLD / WKS-GTO-SUMA
186300        COMPUTE WKS-GTO-CALL ROUNDED =
186400           WKS-GTO-CALL / WKS-GTO-SUMA
186500        COMPUTE WKS-GTO-RAISE ROUNDED =
186600           WKS-GTO-RAISE / WKS-GTO-SUMA
186700     END-IF.
186800 710-CALCULA-MEZCLA-GTO-E. EXIT.
186900*
187000******************************************************************
187100*   720 - FUERZA DEL RANGO PROPIO CONTRA EL DEL OPONENTE (U6).   *
187200*   SE CALCULA PERO NO ALTERA LA MEZCLA GTO NI LA ACCION OPTIMA; *
187300*   QUEDA COMO DATO DE APOYO PARA EL AREA DE NEGOCIO, TAL COMO   *
187400*   LO EXIGE EL SISTEMA ORIGEN (VER BITACORA, ORD 1355 - JLRV)   *
187500******************************************************************
187600 720-CALCULA-FUERZA-RELATIVA SECTION.
187700     IF (WKS-FUERZA-RANGO-PROPIO + WKS-FUERZA-RANGO-OPONEN)
187800        = ZERO
187900        MOVE ZERO TO WKS-FUERZA-RELATIVA
188000     ELSE
188100        COMPUTE WKS-FUERZA-RELATIVA ROUNDED =
188200           WKS-FUERZA-RANGO-PROPIO /
188300           (WKS-FUERZA-RANGO-PROPIO + WKS-FUERZA-RANGO-OPONEN)
188400     END-IF.
188500 720-CALCULA-FUERZA-RELATIVA-E. EXIT.
188600*
188700******************************************************************
188800*   850 - CLASIFICA LA TEXTURA DEL TABLERO (U9). SOLO TOMA EN    *
188900*   CUENTA LAS CARTAS COMUNITARIAS YA REPARTIDAS (NO LAS CARTAS  *
189000*   PROPIAS). LA ESCALA DE RANGO AQUI ES A=14...2=02, DISTINTA   *
189100*   DE LA USADA POR EL EVALUADOR DE MANO (U1)                    *
189200*   ORD 1418 - PEDR (VER BITACORA)                               *
189300******************************************************************
189400 850-CLASIFICA-TEXTURA-TABLERO SECTION.
189500     IF PKRQ-NUM-CARTAS-TABLERO < 3
189600        MOVE 'PREFLOP' TO WKS-TEXTURA-TABLERO
189700     ELSE
189800        PERFORM 852-CARGA-RANGOS-TABLERO
189900        PERFORM 854-ORDENA-RANGOS-TABLERO
190000        PERFORM 856-EVALUA-TEXTURA-TABLERO
190100     END-IF.
190200 850-CLASIFICA-TEXTURA-TABLERO-E. EXIT.
190300*
190400 852-CARGA-RANGOS-TABLERO SECTION.
190500     MOVE ZERO TO WKS-CONTEO-PALOS-TABLERO
190600     MOVE 'N' TO WKS-HAY-ESC-TABLERO WKS-HAY-PAR-TABLERO
190700     PERFORM 853-CARGA-UNA-CARTA-TABLERO
190800         VARYING IX-TABL FROM 1 BY 1
190900                 UNTIL IX-TABL > PKRQ-NUM-CARTAS-TABLERO.
191000 852-CARGA-RANGOS-TABLERO-E. EXIT.
191100*
191200 853-CARGA-UNA-CARTA-TABLERO SECTION.
191300     SET IX-CBS TO IX-TABL
191400     ADD 2 TO IX-CBS
191500     EVALUATE WKS-CBS-RANGO-LETRA (IX-CBS)
191600        WHEN 'A' MOVE 14 TO WKS-TA-RANGO-NUM (IX-TABL)
191700        WHEN 'K' MOVE 13 TO WKS-TA-RANGO-NUM (IX-TABL)
191800        WHEN 'Q' MOVE 12 TO WKS-TA-RANGO-NUM (IX-TABL)
191900        WHEN 'J' MOVE 11 TO WKS-TA-RANGO-NUM (IX-TABL)
192000        WHEN 'T' MOVE 10 TO WKS-TA-RANGO-NUM (IX-TABL)
192100        WHEN '9' MOVE 09 TO WKS-TA-RANGO-NUM (IX-TABL)
192200        WHEN '8' MOVE 08 TO WKS-TA-RANGO-NUM (IX-TABL)
192300        WHEN '7' MOVE 07 TO WKS-TA-RANGO-NUM (IX-TABL)
192400        WHEN '6' MOVE 06 TO WKS-TA-RANGO-NUM (IX-TABL)
192500        WHEN '5' MOVE 05 TO WKS-TA-RANGO-NUM (IX-TABL)
192600        WHEN '4' MOVE 04 TO WKS-TA-RANGO-NUM (IX-TABL)
192700        WHEN '3' MOVE 03 TO WKS-TA-RANGO-NUM (IX-TABL)
192800        WHEN '2' MOVE 02 TO WKS-TA-RANGO-NUM (IX-TABL)
192900     END-EVALUATE
193000     EVALUATE WKS-CBS-PALO-LETRA (IX-CBS)
193100        WHEN 'S' MOVE 1 TO WKS-TA-PALO-NUM (IX-TABL)
193200        WHEN 'H' MOVE 2 TO WKS-TA-PALO-NUM (IX-TABL)
193300        WHEN 'D' MOVE 3 TO WKS-TA-PALO-NUM (IX-TABL)
193400        WHEN 'C' MOVE 4 TO WKS-TA-PALO-NUM (IX-TABL)
193500     END-EVALUATE
193600     SET IX-PALOT TO WKS-TA-PALO-NUM (IX-TABL)
193700     ADD 1 TO WKS-CTA-PALO-TABL (IX-PALOT).
193800 853-CARGA-UNA-CARTA-TABLERO-E. EXIT.
193900*
194000******************************************************************
194100*    854 - ORDENA LOS RANGOS DEL TABLERO DE MENOR A MAYOR CON    *
194200*    UNA BURBUJA SIMPLE (A LO SUMO 5 CARTAS)                     *
194300******************************************************************
194400 854-ORDENA-RANGOS-TABLERO SECTION.
194500     PERFORM 855-UNA-PASADA-DE-BURBUJA
194600         VARYING IX-TABL FROM 1 BY 1
194700                 UNTIL IX-TABL > PKRQ-NUM-CARTAS-TABLERO.
194800 854-ORDENA-RANGOS-TABLERO-E. EXIT.
194900*
195000 855-UNA-PASADA-DE-BURBUJA SECTION.
195100     PERFORM 857-COMPARA-Y-CAMBIA
195200         VARYING IX-PALOT FROM 1 BY 1
195300                 UNTIL IX-PALOT >= PKRQ-NUM-CARTAS-TABLERO.
195400 855-UNA-PASADA-DE-BURBUJA-E. EXIT.
195500*
195600 857-COMPARA-Y-CAMBIA SECTION.
195700     IF WKS-TA-RANGO-NUM (IX-PALOT) >
195800        WKS-TA-RANGO-NUM (IX-PALOT + 1)
195900        MOVE WKS-TA-RANGO-NUM (IX-PALOT)     TO WKS-SWAP-RANGO
196000        MOVE WKS-TA-RANGO-NUM (IX-PALOT + 1)
196100             TO WKS-TA-RANGO-NUM (IX-PALOT)
196200        MOVE WKS-SWAP-RANGO
196300             TO WKS-TA-RANGO-NUM (IX-PALOT + 1)
196400     END-IF.
196500 857-COMPARA-Y-CAMBIA-E. EXIT.
196600*
196700******************************************************************
196800*    856 - DECIDE WET/DRY/COORDINATED A PARTIR DE LOS PALOS Y    *
196900*    DE LOS RANGOS YA ORDENADOS DEL TABLERO                      *
197000*    MTTO ORD 1503 - ANTES SOLO SE LLAMABA A 8591 CON TABLERO    *
197100*    COMPLETO Y SE PRENDIA WKS-HAY-PAR-TABLERO DE ENTRADA, POR   *
197200*    LO QUE LA RAMA DRY NUNCA SALIA ANTES DEL RIO                *
197300******************************************************************
197400 856-EVALUA-TEXTURA-TABLERO SECTION.
197500     MOVE ZERO TO WKS-MAX-CTA-PALO
197600     PERFORM 858-BUSCA-MAX-CTA-PALO
197700         VARYING IX-PALOT FROM 1 BY 1 UNTIL IX-PALOT > 4
197800     PERFORM 859-BUSCA-ESCALERA-TABLERO
197900         VARYING IX-TABL FROM 1 BY 1
198000                 UNTIL IX-TABL >= PKRQ-NUM-CARTAS-TABLERO
198100     MOVE 'N' TO WKS-HAY-PAR-TABLERO
198200     IF PKRQ-NUM-CARTAS-TABLERO >= 2
198300        PERFORM 8591-DETECTA-PAR-TABLERO
198400     END-IF
198500     EVALUATE TRUE
198600        WHEN WKS-MAX-CTA-PALO >= 3 OR SI-HAY-ESC-TABLERO
198700           MOVE 'WET' TO WKS-TEXTURA-TABLERO
198800        WHEN NOT SI-HAY-PAR-TABLERO AND WKS-MAX-CTA-PALO <= 2
198900           MOVE 'DRY' TO WKS-TEXTURA-TABLERO
199000        WHEN OTHER
199100           MOVE 'COORDINATED' TO WKS-TEXTURA-TABLERO
199200     END-EVALUATE.
199300 856-EVALUA-TEXTURA-TABLERO-E. EXIT.
199400*
199500 858-BUSCA-MAX-CTA-PALO SECTION.
199600     IF WKS-CTA-PALO-TABL (IX-PALOT) > WKS-MAX-CTA-PALO
199700        MOVE WKS-CTA-PALO-TABL (IX-PALOT) TO WKS-MAX-CTA-PALO
199800     END-IF.
199900 858-BUSCA-MAX-CTA-PALO-E. EXIT.
200000*
200100 859-BUSCA-ESCALERA-TABLERO SECTION.
200200     IF WKS-TA-RANGO-NUM (IX-TABL + 1) -
200300        WKS-TA-RANGO-NUM (IX-TABL) <= 2
200400        MOVE 'S' TO WKS-HAY-ESC-TABLERO
200500     END-IF.
200600 859-BUSCA-ESCALERA-TABLERO-E. EXIT.
200700*
200800******************************************************************
200900*    8591 - EL TABLERO NO TIENE PAR SI, YA ORDENADO, NINGUN      *
201000*    RANGO SE REPITE CONTRA EL SIGUIENTE                         *
201100******************************************************************
201200 8591-DETECTA-PAR-TABLERO SECTION.
201300     MOVE 'N' TO WKS-HAY-PAR-TABLERO
201400     PERFORM 8592-COMPARA-RANGO-REPETIDO
201500         VARYING IX-TABL FROM 1 BY 1
201600                 UNTIL IX-TABL >= PKRQ-NUM-CARTAS-TABLERO.
201700 8591-DETECTA-PAR-TABLERO-E. EXIT.
201800*
201900 8592-COMPARA-RANGO-REPETIDO SECTION.
202000     IF WKS-TA-RANGO-NUM (IX-TABL) =
202100        WKS-TA-RANGO-NUM (IX-TABL + 1)
202200        MOVE 'S' TO WKS-HAY-PAR-TABLERO
202300     END-IF.
202400 8592-COMPARA-RANGO-REPETIDO-E. EXIT.
202500*
202600******************************************************************
202700*   860 - ARBOL DE DECISION DE ACCION OPTIMA (U9). LA FUERZA DE  *
202800*   POSICION ES 1.0 EN BOTON/TARDIA Y 0.8 EN LAS DEMAS           *
202900*   ORD 1418 - PEDR (VER BITACORA)                               *
203000******************************************************************
203100 860-DECIDE-ACCION-OPTIMA SECTION.
203200     IF WKS-POSICION = 'BU' OR WKS-POSICION = 'LA'
203300        MOVE 1.0 TO WKS-FUERZA-POSICION
203400     ELSE
203500        MOVE 0.8 TO WKS-FUERZA-POSICION
203600     END-IF
203700     EVALUATE TRUE
203800        WHEN WKS-EQUITY-AJUSTADA > 0.8
203900           MOVE 'RAISE' TO WKS-ACCION-OPTIMA
204000           COMPUTE WKS-TAMANO-APUESTA ROUNDED =
204100              WKS-POT-SIZE * 0.75
204200        WHEN WKS-EQUITY-AJUSTADA > 0.6
204300           IF WKS-FUERZA-POSICION > 0.8
204400              MOVE 'RAISE' TO WKS-ACCION-OPTIMA
204500              COMPUTE WKS-TAMANO-APUESTA ROUNDED =
204600                 WKS-POT-SIZE * 0.6
204700           ELSE
204800              MOVE 'CALL' TO WKS-ACCION-OPTIMA
204900              MOVE ZERO TO WKS-TAMANO-APUESTA
205000           END-IF
205100        WHEN WKS-EQUITY-AJUSTADA > 0.4
205200           IF WKS-FUERZA-POSICION > 0.8
205300              AND WKS-OPP-FOLD-CBET > 0.6
205400              MOVE 'RAISE' TO WKS-ACCION-OPTIMA
205500              COMPUTE WKS-TAMANO-APUESTA ROUNDED =
205600                 WKS-POT-SIZE * 0.5
205700           ELSE
205800              MOVE 'CALL' TO WKS-ACCION-OPTIMA
205900              MOVE ZERO TO WKS-TAMANO-APUESTA
206000           END-IF
206100        WHEN WKS-EQUITY-AJUSTADA > 0.25
206200           IF WKS-FUERZA-POSICION > 0.8
206300              AND WKS-OPP-FOLD-CBET > 0.7
206400              AND WKS-VALOR-FAROL > 0.15
206500              MOVE 'RAISE' TO WKS-ACCION-OPTIMA
206600              COMPUTE WKS-TAMANO-APUESTA ROUNDED =
206700                 WKS-POT-SIZE * 0.4
206800           ELSE
206900              MOVE 'FOLD' TO WKS-ACCION-OPTIMA
207000              MOVE ZERO TO WKS-TAMANO-APUESTA
207100           END-IF
207200        WHEN OTHER
207300           MOVE 'FOLD' TO WKS-ACCION-OPTIMA
207400           MOVE ZERO TO WKS-TAMANO-APUESTA
207500     END-EVALUATE.
207600 860-DECIDE-ACCION-OPTIMA-E. EXIT.
207700*
207800******************************************************************
207900*   865/867 - SELECCION DEL RANGO PROPIO Y DEL RANGO SUPUESTO    *
208000*   DEL OPONENTE, SEGUN POSICION Y VPIP (U6/U5). VER 650/700     *
208100*   ORD 1355 - JLRV (VER BITACORA)                               *
208200******************************************************************
208300 865-DETERMINA-RANGO-PROPIO SECTION.
208400     EVALUATE WKS-POSICION
208500        WHEN 'EA'
208600           MOVE WKS-RANGO-PROPIO-TEMPRANO TO WKS-RANGO-A-PARSEAR
208700        WHEN 'MI'
208800           MOVE WKS-RANGO-PROPIO-MEDIO    TO WKS-RANGO-A-PARSEAR
208900        WHEN OTHER
209000           MOVE WKS-RANGO-PROPIO-TARDE    TO WKS-RANGO-A-PARSEAR
209100     END-EVALUATE
209200     PERFORM 650-PARSEA-RANGO
209300     PERFORM 700-CALCULA-FUERZA-RANGO.
209400 865-DETERMINA-RANGO-PROPIO-E. EXIT.
209500*
209600 867-DETERMINA-RANGO-OPONENTE SECTION.
209700     EVALUATE TRUE
209800        WHEN WKS-OPP-VPIP > 0.3
209900           MOVE WKS-RANGO-OPONENTE-FLOJO
210000                TO WKS-RANGO-B-PARSEAR
210100        WHEN WKS-OPP-VPIP < 0.15
210200           MOVE WKS-RANGO-OPONENTE-CERRADO
210300                TO WKS-RANGO-B-PARSEAR
210400        WHEN OTHER
210500           MOVE WKS-RANGO-OPONENTE-ESTANDAR
210600                TO WKS-RANGO-B-PARSEAR
210700     END-EVALUATE
210800     PERFORM 653-PARSEA-RANGO-OPONENTE
210900     PERFORM 701-CALCULA-FUERZA-RANGO-OPONEN.
211000 867-DETERMINA-RANGO-OPONENTE-E. EXIT.
211100*
211200******************************************************************
211300*   870 - CLASIFICA EL ESTILO DE JUEGO DEL OPONENTE (U9)         *
211400******************************************************************
211500 870-CLASIFICA-ESTILO-JUEGO SECTION.
211600     EVALUATE TRUE
211700        WHEN WKS-OPP-VPIP > 0.3 AND WKS-OPP-AGRESION > 0.6
211800           MOVE 'Loose-Aggressive (LAG)' TO WKS-ESTILO-JUEGO
211900        WHEN WKS-OPP-VPIP > 0.3 AND WKS-OPP-AGRESION < 0.4
212000           MOVE 'Loose-Passive (Calling Station)'
212100                TO WKS-ESTILO-JUEGO
212200        WHEN WKS-OPP-VPIP < 0.2 AND WKS-OPP-AGRESION > 0.6
212300           MOVE 'Tight-Aggressive (TAG)' TO WKS-ESTILO-JUEGO
212400        WHEN WKS-OPP-VPIP < 0.2 AND WKS-OPP-AGRESION < 0.4
212500           MOVE 'Tight-Passive (Rock)' TO WKS-ESTILO-JUEGO
212600        WHEN OTHER
212700           MOVE 'Balanced/Unknown' TO WKS-ESTILO-JUEGO
212800     END-EVALUATE.
212900 870-CLASIFICA-ESTILO-JUEGO-E. EXIT.
213000*
213100******************************************************************
213200*   875 - DETECTA TENDENCIAS EXPLOTABLES DEL OPONENTE (U9). LAS  *
213300*   BANDERAS SE VAN CONCATENANDO CON UN PUNTERO DE STRING        *
213400******************************************************************
213500 875-DETECTA-TENDENCIAS-EXPLOTABLES SECTION.
213600     MOVE SPACES TO WKS-TENDENCIAS-EXPLOT
213700     MOVE 1 TO WKS-PTR-TEND
213800     IF WKS-OPP-FOLD-CBET > 0.7
213900        STRING 'CBET+ ' DELIMITED BY SIZE
214000           INTO WKS-TENDENCIAS-EXPLOT
214100           WITH POINTER WKS-PTR-TEND
214200        END-STRING
214300     END-IF
214400     IF WKS-OPP-FOLD-3BET > 0.8
214500        STRING '3BET+ ' DELIMITED BY SIZE
214600           INTO WKS-TENDENCIAS-EXPLOT
214700           WITH POINTER WKS-PTR-TEND
214800        END-STRING
214900     END-IF
215000     IF WKS-OPP-VPIP > 0.35
215100        STRING 'VPIP+ ' DELIMITED BY SIZE
215200           INTO WKS-TENDENCIAS-EXPLOT
215300           WITH POINTER WKS-PTR-TEND
215400        END-STRING
215500     END-IF
215600     IF WKS-OPP-AGRESION < 0.3
215700        STRING 'PASIVO ' DELIMITED BY SIZE
215800           INTO WKS-TENDENCIAS-EXPLOT
215900           WITH POINTER WKS-PTR-TEND
216000        END-STRING
216100     END-IF
216200     IF WKS-OPP-STEAL > 0.5
216300        STRING 'ROBA+ ' DELIMITED BY SIZE
216400           INTO WKS-TENDENCIAS-EXPLOT
216500           WITH POINTER WKS-PTR-TEND
216600        END-STRING
216700     END-IF.
216800 875-DETECTA-TENDENCIAS-EXPLOTABLES-E. EXIT.
216900*
217000******************************************************************
217100*   880 - RECOMENDACION DE BANKROLL (U9). COMPRA = CIEGA GRANDE  *
217200*   POR 100                                                      *
217300******************************************************************
217400 880-EVALUA-RECOMENDACION-BANKROLL SECTION.
217500     COMPUTE WKS-BUYIN ROUNDED = WKS-BIG-BLIND * 100
217600     IF WKS-BUYIN > ZERO
217700        COMPUTE WKS-RATIO-BUYIN ROUNDED =
217800           WKS-BANKROLL / WKS-BUYIN
217900     ELSE
218000        MOVE ZERO TO WKS-RATIO-BUYIN
218100     END-IF
218200     EVALUATE TRUE
218300        WHEN WKS-RATIO-BUYIN < 20
218400           MOVE 'DANGER' TO WKS-RECOMEND-BANKROLL
218500        WHEN WKS-RATIO-BUYIN < 40
218600           MOVE 'CAUTION' TO WKS-RECOMEND-BANKROLL
218700        WHEN WKS-RATIO-BUYIN < 100
218800           MOVE 'ACCEPTABLE' TO WKS-RECOMEND-BANKROLL
218900        WHEN OTHER
219000           MOVE 'SAFE' TO WKS-RECOMEND-BANKROLL
219100     END-EVALUATE.
219200 880-EVALUA-RECOMENDACION-BANKROLL-E. EXIT.
219300*
219400******************************************************************
219500*   885 - PUNTAJE Y NIVEL DE RIESGO DE LA JUGADA (U9)            *
219600******************************************************************
219700 885-EVALUA-NIVEL-RIESGO SECTION.
219800     MOVE ZERO TO WKS-PUNTAJE-RIESGO
219900     IF WKS-BIG-BLIND > ZERO
220000        COMPUTE WKS-STACK-EN-BB ROUNDED =
220100           WKS-STACK-SIZE / WKS-BIG-BLIND
220200     ELSE
220300        MOVE ZERO TO WKS-STACK-EN-BB
220400     END-IF
220500     IF WKS-EQUITY-AJUSTADA < 0.3
220600        ADD 2 TO WKS-PUNTAJE-RIESGO
220700     END-IF
220800     IF WKS-POSICION = 'EA' OR WKS-POSICION = 'SB'
220900        ADD 1 TO WKS-PUNTAJE-RIESGO
221000     END-IF
221100     IF WKS-STACK-EN-BB < 20
221200        ADD 2 TO WKS-PUNTAJE-RIESGO
221300     ELSE
221400        IF WKS-STACK-EN-BB > 200
221500           ADD 1 TO WKS-PUNTAJE-RIESGO
221600        END-IF
221700     END-IF
221800     IF WKS-OPP-AGRESION > 0.7
221900        ADD 1 TO WKS-PUNTAJE-RIESGO
222000     END-IF
222100     IF WKS-GAME-TYPE NOT = 'C'
222200        IF PKRQ-JUGADORES-RESTAN NOT >
222300           (PKRQ-LUGARES-PAGADOS + 5)
222400           ADD 2 TO WKS-PUNTAJE-RIESGO
222500        END-IF
222600     END-IF
222700     EVALUATE TRUE
222800        WHEN WKS-PUNTAJE-RIESGO >= 5
222900           MOVE 'HIGH RISK' TO WKS-NIVEL-RIESGO
223000        WHEN WKS-PUNTAJE-RIESGO >= 3
223100           MOVE 'MODERATE RISK' TO WKS-NIVEL-RIESGO
223200        WHEN WKS-PUNTAJE-RIESGO >= 1
223300           MOVE 'LOW RISK' TO WKS-NIVEL-RIESGO
223400        WHEN OTHER
223500           MOVE 'MINIMAL RISK' TO WKS-NIVEL-RIESGO
223600     END-EVALUATE.
223700 885-EVALUA-NIVEL-RIESGO-E. EXIT.
223800*
223900******************************************************************
224000*   890 - POTENCIAL DE DRAW DE LA MANO (U9)                      *
224100******************************************************************
224200 890-EVALUA-POTENCIAL-JUEGO SECTION.
224300     IF PKRQ-NUM-CARTAS-TABLERO < 3
224400        MOVE 'N' TO WKS-DRAW-COLOR
224500        MOVE 'N' TO WKS-DRAW-ESCALERA
224600        MOVE 'S' TO WKS-DRAW-PAR
224700     ELSE
224800        IF WKS-MAX-CTA-PALO >= 3
224900           MOVE 'S' TO WKS-DRAW-COLOR
225000        ELSE
225100           MOVE 'N' TO WKS-DRAW-COLOR
225200        END-IF
225300        MOVE WKS-HAY-ESC-TABLERO TO WKS-DRAW-ESCALERA
225400        IF PKRQ-NUM-CARTAS-TABLERO < 5
225500           OR NOT SI-HAY-PAR-TABLERO
225600           MOVE 'S' TO WKS-DRAW-PAR
225700        ELSE
225800           MOVE 'N' TO WKS-DRAW-PAR
225900        END-IF
226000     END-IF.
226100 890-EVALUA-POTENCIAL-JUEGO-E. EXIT.
226200*
226300******************************************************************
226400*   895 - PROBABILIDAD DE MEJORA Y DE PELIGRO EN LAS CARTAS QUE  *
226500*   FALTAN POR REPARTIR (U9)                                     *
226600******************************************************************
226700 895-EVALUA-FUTURAS-CARTAS SECTION.
226800     COMPUTE WKS-CARTAS-POR-VENIR = 5 - PKRQ-NUM-CARTAS-TABLERO
226900     IF WKS-CARTAS-POR-VENIR = ZERO
227000        MOVE ZERO TO WKS-PROB-MEJORA
227100        MOVE ZERO TO WKS-PROB-PELIGRO
227200     ELSE
227300        COMPUTE WKS-PROB-MEJORA ROUNDED =
227400           WKS-CARTAS-POR-VENIR * 0.15
227500        IF WKS-PROB-MEJORA > 0.5
227600           MOVE 0.5 TO WKS-PROB-MEJORA
227700        END-IF
227800        COMPUTE WKS-PROB-PELIGRO ROUNDED =
227900           WKS-CARTAS-POR-VENIR * 0.10
228000        IF WKS-PROB-PELIGRO > 0.3
228100           MOVE 0.3 TO WKS-PROB-PELIGRO
228200        END-IF
228300     END-IF.
228400 895-EVALUA-FUTURAS-CARTAS-E. EXIT.
228500*
228600******************************************************************
228700*   750 - CRITERIO DE KELLY (U7). B = GANANCIA POTENCIAL (BOTE)  *
228800*   ENTRE LA PERDIDA POTENCIAL (APUESTA A IGUALAR, CONVENCION    *
228900*   DEL PARRAFO 500). SE PISA EN CERO SI RESULTA NEGATIVO        *
229000*   ORD 1418 - PEDR (VER BITACORA)                               *
229100******************************************************************
229200 750-CALCULA-KELLY SECTION.
229300     IF WKS-BET-TO-CALL NOT > ZERO
229400        MOVE ZERO TO WKS-KELLY
229500     ELSE
229600        COMPUTE WKS-B-KELLY ROUNDED =
229700           WKS-POT-SIZE / WKS-BET-TO-CALL
229800        COMPUTE WKS-KELLY ROUNDED =
229900           (WKS-B-KELLY * WKS-PROB-GANAR -
230000              (1 - WKS-PROB-GANAR)) / WKS-B-KELLY
230100        IF WKS-KELLY < ZERO
230200           MOVE ZERO TO WKS-KELLY
230300        END-IF
230400     END-IF.
230500 750-CALCULA-KELLY-E. EXIT.
230600*
230700******************************************************************
230800*   760 - RIESGO DE RUINA (U7). TASA DE GANANCIA = VALOR         *
230900*   ESPERADO DE LA JUGADA; DESVIACION ESTANDAR = MITAD DEL BOTE  *
231000*   (CONVENCION DEL AREA DE RIESGO, VER BITACORA ORD 1418).      *
231100*   TAMANO DE APUESTA = APUESTA A IGUALAR DEL PARRAFO 500        *
231200******************************************************************
231300 760-CALCULA-RUINA SECTION.
231400     COMPUTE WKS-DESV-ESTANDAR ROUNDED = WKS-POT-SIZE * 0.5
231500     IF WKS-BET-TO-CALL NOT > ZERO
231600        OR WKS-DESV-ESTANDAR NOT > ZERO
231700        MOVE ZERO TO WKS-RIESGO-RUINA
231800     ELSE
231900        COMPUTE WKS-Z-RUINA ROUNDED =
232000           WKS-VALOR-ESPERADO / WKS-DESV-ESTANDAR
232100        IF WKS-Z-RUINA < ZERO
232200           MOVE 1.0 TO WKS-RIESGO-RUINA
232300        ELSE
232400           COMPUTE WKS-N-RUINA ROUNDED =
232500              WKS-BANKROLL / WKS-BET-TO-CALL
232600           COMPUTE WKS-EXPONENTE-RUINA ROUNDED =
232700              0 - (2 * WKS-Z-RUINA * WKS-N-RUINA)
232800           MOVE WKS-EXPONENTE-RUINA TO WKS-EXP-X
232900           PERFORM 800-EXPONENCIAL-NATURAL
233000           MOVE WKS-EXP-RESULTADO TO WKS-RIESGO-RUINA
233100           IF WKS-RIESGO-RUINA > 1
233200              MOVE 1.0 TO WKS-RIESGO-RUINA
233300           END-IF
233400        END-IF
233500     END-IF.
233600 760-CALCULA-RUINA-E. EXIT.
233700*
233800******************************************************************
233900*   770 - MONTO OPTIMO DE APUESTA DE BANKROLL (U7). VENTAJA =    *
234000*   VALOR ESPERADO; VARIANZA = DESVIACION ESTANDAR AL CUADRADO.  *
234100*   TOLERANCIA DE RIESGO POR DEFECTO 0.01                        *
234200******************************************************************
234300 770-CALCULA-APUESTA-OPTIMA SECTION.
234400     COMPUTE WKS-VARIANZA-RUINA ROUNDED =
234500        WKS-DESV-ESTANDAR * WKS-DESV-ESTANDAR
234600     IF WKS-VARIANZA-RUINA NOT > ZERO
234700        MOVE ZERO TO WKS-APUESTA-OPTIMA
234800     ELSE
234900        COMPUTE WKS-EDGE-VARIANZA ROUNDED =
235000           (WKS-VALOR-ESPERADO / WKS-VARIANZA-RUINA)
235100              * (1 - WKS-TOLERANCIA-RIESGO)
235200        IF WKS-EDGE-VARIANZA < ZERO
235300           MOVE ZERO TO WKS-EDGE-VARIANZA
235400        ELSE
235500           IF WKS-EDGE-VARIANZA > 0.25
235600              MOVE 0.25 TO WKS-EDGE-VARIANZA
235700           END-IF
235800        END-IF
235900        COMPUTE WKS-APUESTA-OPTIMA ROUNDED =
236000           WKS-BANKROLL * WKS-EDGE-VARIANZA
236100     END-IF.
236200 770-CALCULA-APUESTA-OPTIMA-E. EXIT.
236300*
236400******************************************************************
236500*   800 - EXPONENCIAL NATURAL POR SERIE DE MACLAURIN (E**X).     *
236600*   COMO EL ARGUMENTO SIEMPRE ES CERO O NEGATIVO EN ESTE         *
236700*   SISTEMA, UN ARGUMENTO MENOR A -20 SE CONSIDERA CERO SIN      *
236800*   PERDIDA PRACTICA DE PRECISION (E**-20 ES DEL ORDEN DE        *
236900*   0.0000000021). CON ARGUMENTO EN [-20,0] BASTAN 20 TERMINOS   *
237000*   PARA CONVERGER A CUATRO CIFRAS DECIMALES                     *
237100*   ORD 1418 - PEDR (VER BITACORA)                               *
237200******************************************************************
237300 800-EXPONENCIAL-NATURAL SECTION.
237400     IF WKS-EXP-X < -20
237500        MOVE ZERO TO WKS-EXP-RESULTADO
237600     ELSE
237700        MOVE 1 TO WKS-EXP-RESULTADO
237800        MOVE 1 TO WKS-EXP-TERMINO
237900        PERFORM 802-SUMA-UN-TERMINO
238000           VARYING WKS-EXP-N FROM 1 BY 1 UNTIL WKS-EXP-N > 20
238100        IF WKS-EXP-RESULTADO < ZERO
238200           MOVE ZERO TO WKS-EXP-RESULTADO
238300        END-IF
238400     END-IF.
238500 800-EXPONENCIAL-NATURAL-E. EXIT.
238600*
238700 802-SUMA-UN-TERMINO SECTION.
238800     COMPUTE WKS-EXP-TERMINO ROUNDED =
238900        WKS-EXP-TERMINO * WKS-EXP-X / WKS-EXP-N
239000     ADD WKS-EXP-TERMINO TO WKS-EXP-RESULTADO.
239100 802-SUMA-UN-TERMINO-E. EXIT.
239200*
239300******************************************************************
239400*   820 - VALOR ICM (U8). SIN TABLA DE PREMIOS EN LA SOLICITUD,  *
239500*   EL AREA DE NEGOCIO ADOPTO UN PREMIO PROMEDIO PLANO IGUAL AL  *
239600*   BANKROLL DECLARADO (MISMO CRITERIO DE VALOR PLACEHOLDER      *
239700*   USADO EN EL ANALIZADOR DE RANGOS, PARRAFO 660)               *
239800*   ORD 1418 - PEDR (VER BITACORA)                               *
239900******************************************************************
240000 820-CALCULA-VALOR-ICM SECTION.
240100     COMPUTE WKS-TOTAL-FICHAS ROUNDED =
240200        WKS-STACK-SIZE * (WKS-NUM-OPONENTES + 1)
240300     IF WKS-TOTAL-FICHAS NOT > ZERO
240400        OR PKRQ-JUGADORES-RESTAN NOT > ZERO
240500        MOVE ZERO TO WKS-VALOR-ICM
240600     ELSE
240700        IF PKRQ-JUGADORES-RESTAN NOT > PKRQ-LUGARES-PAGADOS
240800           COMPUTE WKS-VALOR-ICM ROUNDED =
240900              (WKS-STACK-SIZE / WKS-TOTAL-FICHAS) * WKS-BANKROLL
241000        ELSE
241100           MOVE ZERO TO WKS-VALOR-ICM
241200        END-IF
241300     END-IF.
241400 820-CALCULA-VALOR-ICM-E. EXIT.
241500*
241600******************************************************************
241700*   830 - FACTOR DE BURBUJA (U8). EL STACK PROMEDIO SE DERIVA    *
241800*   DEL TOTAL DE FICHAS CALCULADO EN EL PARRAFO 820 ENTRE LOS    *
241900*   JUGADORES QUE QUEDAN                                         *
242000******************************************************************
242100 830-CALCULA-FACTOR-BURBUJA SECTION.
242200     IF PKRQ-JUGADORES-RESTAN NOT > PKRQ-LUGARES-PAGADOS
242300        MOVE 1.0 TO WKS-FACTOR-BURBUJA
242400     ELSE
242500        IF PKRQ-JUGADORES-RESTAN > ZERO
242600           COMPUTE WKS-STACK-PROMEDIO ROUNDED =
242700              WKS-TOTAL-FICHAS / PKRQ-JUGADORES-RESTAN
242800        ELSE
242900           MOVE ZERO TO WKS-STACK-PROMEDIO
243000        END-IF
243100        IF WKS-STACK-PROMEDIO NOT > ZERO
243200           MOVE 1.0 TO WKS-RATIO-STACK-PROM
243300        ELSE
243400           COMPUTE WKS-RATIO-STACK-PROM ROUNDED =
243500              WKS-STACK-SIZE / WKS-STACK-PROMEDIO
243600        END-IF
243700        COMPUTE WKS-FACTOR-BURBUJA ROUNDED =
243800           (1 + (PKRQ-JUGADORES-RESTAN - PKRQ-LUGARES-PAGADOS)
243900              * 0.1) * (1 / (1 + WKS-RATIO-STACK-PROM))
244000     END-IF.
244100 830-CALCULA-FACTOR-BURBUJA-E. EXIT.
244200*
244300******************************************************************
244400*   840 - RANGO DE EMPUJE PUSH/FOLD (U8). STACK EFECTIVO EN      *
244500*   CIEGAS GRANDES; SIN CIEGAS NI ANTES SE ASUME UN STACK        *
244600*   EFECTIVO DE 20 CIEGAS (VALOR TIPICO DE MESA MEDIA)           *
244700******************************************************************
244800 840-CALCULA-RANGO-EMPUJE SECTION.
244900     IF (WKS-SMALL-BLIND + WKS-BIG-BLIND + WKS-ANTES) NOT > ZERO
245000        MOVE 20 TO WKS-STACK-EFECTIVO-BB
245100     ELSE
245200        COMPUTE WKS-STACK-EFECTIVO-BB ROUNDED =
245300           WKS-STACK-SIZE /
245400           (WKS-SMALL-BLIND + WKS-BIG-BLIND + WKS-ANTES)
245500     END-IF
245600     EVALUATE TRUE
245700        WHEN WKS-STACK-EFECTIVO-BB NOT > 8
245800           MOVE 0.40 TO WKS-RANGO-EMPUJE
245900        WHEN WKS-STACK-EFECTIVO-BB NOT > 12
246000           MOVE 0.25 TO WKS-RANGO-EMPUJE
246100        WHEN WKS-STACK-EFECTIVO-BB NOT > 20
246200           MOVE 0.15 TO WKS-RANGO-EMPUJE
246300        WHEN OTHER
246400           MOVE 0.05 TO WKS-RANGO-EMPUJE
246500     END-EVALUATE.
246600 840-CALCULA-RANGO-EMPUJE-E. EXIT.
246700*
246800******************************************************************
246900*    260 - ACUMULA CONTADORES DE ACCION Y DE NIVEL DE RIESGO     *
247000*    PARA LOS TOTALES DE FIN DE PROCESO                          *
247100******************************************************************
247200 260-ACUMULA-CONTADORES SECTION.
247300     EVALUATE WKS-ACCION-OPTIMA
247400        WHEN 'RAISE' ADD 1 TO WKS-CTA-ACCION-RAISE
247500        WHEN 'CALL'  ADD 1 TO WKS-CTA-ACCION-CALL
247600        WHEN 'FOLD'  ADD 1 TO WKS-CTA-ACCION-FOLD
247700     END-EVALUATE
247800     EVALUATE WKS-NIVEL-RIESGO
247900        WHEN 'MINIMAL RISK' ADD 1 TO WKS-CTA-RIESGO-MINIMO
248000        WHEN 'LOW RISK'     ADD 1 TO WKS-CTA-RIESGO-BAJO
248100        WHEN 'MODERATE RISK' ADD 1 TO WKS-CTA-RIESGO-MODERADO
248200        WHEN 'HIGH RISK'    ADD 1 TO WKS-CTA-RIESGO-ALTO
248300     END-EVALUATE.
248400 260-ACUMULA-CONTADORES-E. EXIT.
248500*
248600******************************************************************
248700*   270 - ARMA EL REGISTRO DE RESULTADO DE ANALISIS (U9)         *
248800*   ORD 1244 - PEDR (VER BITACORA)                               *
248900******************************************************************
249000 270-ARMA-REGISTRO-RESULTADO SECTION.
249100     MOVE PKRQ-REQ-ID              TO PKRS-REQ-ID
249200     MOVE WKS-TIPO-MANO-FINAL      TO PKRS-TIPO-MANO
249300     MOVE WKS-PROB-GANAR           TO PKRS-PROB-GANAR
249400     MOVE WKS-PROB-EMPATAR         TO PKRS-PROB-EMPATAR
249500     MOVE WKS-PROB-PERDER          TO PKRS-PROB-PERDER
249600     MOVE WKS-EQUITY-CRUDA         TO PKRS-EQUITY-CRUDA
249700     MOVE WKS-EQUITY-AJUSTADA      TO PKRS-EQUITY-AJUSTADA
249800     MOVE WKS-ODDS-BOTE            TO PKRS-ODDS-BOTE
249900     MOVE WKS-ODDS-IMPLICITAS      TO PKRS-ODDS-IMPLICITAS
250000     MOVE WKS-ODDS-IMPLIC-INVERSA  TO PKRS-ODDS-IMPLIC-INVERSA
250100     MOVE WKS-EQUITY-FOLD          TO PKRS-EQUITY-FOLD
250200     MOVE WKS-VALOR-ESPERADO       TO PKRS-VALOR-ESPERADO
250300     MOVE WKS-ACCION-OPTIMA        TO PKRS-ACCION-OPTIMA
250400     MOVE WKS-TAMANO-APUESTA       TO PKRS-TAMANO-APUESTA
250500     MOVE WKS-FRECUENCIA-FAROL     TO PKRS-FRECUENCIA-FAROL
250600*    LA MEZCLA GTO PUEDE RESULTAR NEGATIVA EN EL AREA DE TRABAJO
250700*    (VER PARRAFO 710); EL REGISTRO DE SALIDA NO LLEVA SIGNO, TAL
250800*    COMO LO EXIGE EL LAYOUT ORIGINAL DEL COPY (ORD 1244)
250900     MOVE WKS-GTO-FOLD             TO PKRS-GTO-FOLD
251000     MOVE WKS-GTO-CALL             TO PKRS-GTO-CALL
251100     MOVE WKS-GTO-RAISE            TO PKRS-GTO-RAISE
251200     MOVE WKS-TEXTURA-TABLERO      TO PKRS-TEXTURA-TABLERO
251300     MOVE WKS-ESTILO-JUEGO         TO PKRS-ESTILO-JUEGO
251400     MOVE WKS-RECOMEND-BANKROLL    TO PKRS-RECOMEND-BANKROLL
251500     MOVE WKS-NIVEL-RIESGO         TO PKRS-NIVEL-RIESGO
251600     MOVE WKS-PUNTAJE-RIESGO       TO PKRS-PUNTAJE-RIESGO.
251700 270-ARMA-REGISTRO-RESULTADO-E. EXIT.
251800*
251900******************************************************************
252000*   280 - ARMA LA LINEA DE DETALLE DEL REPORTE DE CONTROL        *
252100*   ORD 1319 - PEDR (VER BITACORA)                               *
252200******************************************************************
252300 280-ARMA-LINEA-DETALLE SECTION.
252400     MOVE SPACES TO WKS-LINEA-DETALLE
252500     MOVE PKRQ-REQ-ID              TO WKS-LD-REQ-ID
252600     STRING WKS-CBS-RANGO-LETRA (1) WKS-CBS-PALO-LETRA (1)
252700            WKS-CBS-RANGO-LETRA (2) WKS-CBS-PALO-LETRA (2)
252800            DELIMITED BY SIZE INTO WKS-LD-CARTAS
252900     END-STRING
253000     MOVE WKS-TEXTURA-TABLERO      TO WKS-LD-TEXTURA
253100     MOVE WKS-TIPO-MANO-FINAL      TO WKS-LD-TIPO-MANO
253200     MOVE WKS-EQUITY-CRUDA         TO WKS-LD-EQ-CRUDA
253300     MOVE WKS-EQUITY-AJUSTADA      TO WKS-LD-EQ-AJUST
253400     MOVE WKS-ACCION-OPTIMA        TO WKS-LD-ACCION
253500     MOVE WKS-TAMANO-APUESTA       TO WKS-LD-APUESTA
253600     MOVE WKS-VALOR-ESPERADO       TO WKS-LD-VALOR-ESP
253700     MOVE WKS-NIVEL-RIESGO         TO WKS-LD-RIESGO
253800     MOVE WKS-RECOMEND-BANKROLL    TO WKS-LD-BANKROLL.
253900 280-ARMA-LINEA-DETALLE-E. EXIT.
254000*
254100******************************************************************
254200*    900 - IMPRIME LOS TOTALES DE FIN DE PROCESO                 *
254300*    ORD 1319 - PEDR (VER BITACORA)                              *
254400******************************************************************
254500 900-ESTADISTICAS SECTION.
254600     WRITE LINEA-REPORTE FROM WKS-LINEA-EN-BLANCO
254700     MOVE WKS-REG-LEIDOS           TO WKS-LT-LEIDOS
254800     MOVE WKS-REG-RECHAZADOS       TO WKS-LT-RECHAZADOS
254900     MOVE WKS-REG-PROCESADOS       TO WKS-LT-PROCESADOS
255000     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTAL-1
255100     MOVE WKS-CTA-ACCION-RAISE     TO WKS-LT-RAISE
255200     MOVE WKS-CTA-ACCION-CALL      TO WKS-LT-CALL
255300     MOVE WKS-CTA-ACCION-FOLD      TO WKS-LT-FOLD
255400     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTAL-2
255500     MOVE WKS-CTA-RIESGO-MINIMO    TO WKS-LT-R-MINIMO
255600     MOVE WKS-CTA-RIESGO-BAJO      TO WKS-LT-R-BAJO
255700     MOVE WKS-CTA-RIESGO-MODERADO  TO WKS-LT-R-MODERADO
255800     MOVE WKS-CTA-RIESGO-ALTO      TO WKS-LT-R-ALTO
255900     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTAL-3
256000     IF WKS-REG-PROCESADOS = ZERO
256100        MOVE ZERO TO WKS-VALOR-ESP-PROMEDIO
256200     ELSE
256300        COMPUTE WKS-VALOR-ESP-PROMEDIO ROUNDED =
256400           WKS-VALOR-ESP-TOTAL / WKS-REG-PROCESADOS
256500     END-IF
256600     MOVE WKS-VALOR-ESP-TOTAL      TO WKS-LT-VE-TOTAL
256700     MOVE WKS-VALOR-ESP-PROMEDIO   TO WKS-LT-VE-PROMEDIO
256800     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTAL-4.
256900 900-ESTADISTICAS-E. EXIT.
257000*
257100******************************************************************
257200*    910 - CIERRA LOS ARCHIVOS DEL PROCESO                       *
257300******************************************************************
257400 910-CIERRA-ARCHIVOS SECTION.
257500     CLOSE ANALYSIS-REQUESTS
257600           ANALYSIS-RESULTS
257700           ANALYSIS-REPORT.
257800 910-CIERRA-ARCHIVOS-E. EXIT.
