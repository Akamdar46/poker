000100******************************************************************
000200* COPY MEMBER..........: PKANRES                                 *
000300* DESCRIPCION..........: RESULTADO DE ANALISIS DE MANO           *
000400*                         DE POKER                               *
000500* LONGITUD DE REGISTRO.: 200 CARACTERES                          *
000600* ARCHIVO...............: ANALYSIS-RESULTS (PS SALIDA)           *
000700* ORGANIZACION..........: SECUENCIAL                             *
000800*                                                                *
000900* CLAVES                                                         *
001000* ------> PRINCIPAL....: NINGUNA (ESCRITURA SECUENCIAL)          *
001100*                                                                *
001200* NOTA..................: LOS PORCENTAJES Y FREC. SE             *
001300*   EXPRESAN EN FORMATO DECIMAL (0.0000 A 1.0000),               *
001400*   LOS IMPORTES EN MONEDA CON SIGNO (S9(07)V99).                *
001500*                                                                *
001600* MTTO 1987-04-02 PEDR ALTA INICIAL DEL COPY (ORD 1103)          *
001700* MTTO 1991-07-02 JLRV AGREGA CAMPOS GTO/BANKROLL                *
001800*                      (ORDEN 1189)                              *
001900* MTTO 1994-11-20 PEDR AGREGA NIVEL DE RIESGO Y                  *
002000*                      PUNTAJE DE RIESGO (ORDEN 1245)            *
002100******************************************************************
002200 01  PKRS-RESULTADO.
002300     05  PKRS-REQ-ID                PIC X(06).
002400     05  PKRS-TIPO-MANO             PIC X(15).
002500     05  PKRS-PROB-GANAR            PIC 9(01)V9999.
002600     05  PKRS-PROB-EMPATAR          PIC 9(01)V9999.
002700     05  PKRS-PROB-PERDER           PIC 9(01)V9999.
002800     05  PKRS-EQUITY-CRUDA          PIC 9(01)V9999.
002900     05  PKRS-EQUITY-AJUSTADA       PIC 9(01)V9999.
003000     05  PKRS-ODDS-BOTE             PIC S9(05)V99.
003100     05  PKRS-ODDS-IMPLICITAS       PIC S9(05)V99.
003200     05  PKRS-ODDS-IMPLIC-INVERSA   PIC S9(01)V9999.
003300     05  PKRS-EQUITY-FOLD           PIC S9(07)V99.
003400     05  PKRS-VALOR-ESPERADO        PIC S9(07)V99.
003500     05  PKRS-ACCION-OPTIMA         PIC X(05).
003600     05  PKRS-TAMANO-APUESTA        PIC S9(07)V99.
003700     05  PKRS-FRECUENCIA-FAROL      PIC S9(03)V9999.
003800     05  PKRS-GTO-FOLD              PIC 9(01)V9999.
003900     05  PKRS-GTO-CALL              PIC 9(01)V9999.
004000     05  PKRS-GTO-RAISE             PIC 9(01)V9999.
004100     05  PKRS-TEXTURA-TABLERO       PIC X(11).
004200     05  PKRS-ESTILO-JUEGO          PIC X(30).
004300     05  PKRS-RECOMEND-BANKROLL     PIC X(10).
004400     05  PKRS-NIVEL-RIESGO          PIC X(13).
004500     05  PKRS-PUNTAJE-RIESGO        PIC 9(02).
004600     05  FILLER                     PIC X(15).
